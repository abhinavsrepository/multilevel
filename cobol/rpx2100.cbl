000100*================================================================
000200 IDENTIFICATION DIVISION.
000300*================================================================
000400 PROGRAM-ID.     RPX2100.
000500 AUTHOR.         P M JOSHI.
000600 INSTALLATION.   REALVEST SYSTEMS - EDP.
000700 DATE-WRITTEN.   JUNE 1992.
000800 DATE-COMPILED.
000900 SECURITY.       REALVEST SYSTEMS - AUTHORIZED EDP USE ONLY.
001000*----------------------------------------------------------------
001100* RPX2100 -- DAILY RANK PROMOTION SCAN
001200*
001300*   LOADS THE RANK-SETTING REFERENCE FILE INTO A WORKING TABLE
001400*   ORDERED BY DISPLAY-ORDER, THEN WALKS EVERY ACTIVE MEMBER AND
001500*   PROMOTES HIM TO THE HIGHEST RANK WHOSE REFERRAL/INVESTMENT
001600*   THRESHOLDS HE NOW MEETS.  A PROMOTION PAYS A ONE-TIME BONUS,
001700*   SUBJECT TO THE SAME RS 25,000 DAILY CAP AS THE PAIRING RUN.
001800*
001900*   SCHEDULED NIGHTLY AT 03:00, AFTER RPX2000 HAS POSTED THE
002000*   NIGHT'S PAIRING COMMISSIONS.
002100*----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------
002400* 06/20/92  PMJ  ORIGINAL PROGRAM                                 PMJ2092 
002500* 01/11/93  PMJ  RANK TABLE NOW LOADED ONCE, NOT RE-READ EACH TIMEPMJ1193 
002600* 08/04/94  ANB  ONE-TIME-BONUS CREDIT AND DAILY CAP ADDED        ANB0494 
002700* 03/29/96  ANB  PROMOTION NOW STOPS AT FIRST ELIGIBLE RANK, NOT  ANB2996 
002800*                 SKIPPING A MEMBER AHEAD TWO RANKS IN ONE RUN
002900* 10/02/97  VTR  CONTROL REPORT BLOCK ADDED (RPX-CTLRPT-LINE)     VTR0297 
003000* 05/18/99  VTR  Y2K -- ACHIEVED-DATE AND RUN-DATE NOW CCYYMMDD   VTR1899 
003100* 02/09/02  VTR  CR-4502 SKIP MEMBERS ALREADY AT TOP DISPLAY-ORDERVTR0902
003200* 09/22/05  RKS  PR00412 TOTAL-CAPPED-AMT NOW ACCUMULATED IN THE  RKS2205
003300*                PARTIAL-CAP BRANCH; CONTROL RPT RELABELED TOTAL
003400*                RANK BONUS PAID, DROPPED UNSPEC'D CAPPED-AMT LINE
003500* 10/06/05  RKS  PR00418 PERSONAL-INVESTMENT LEG OF ELIGIBILITY   RKS0605
003600*                WAS COMPARING PERSONAL-BV (BUSINESS VOLUME, USED
003700*                BY THE PAIRING JOB) -- NOW COMPARES THE MEMBER'S
003800*                TOTAL-INVESTMENT FIGURE, AS IT SHOULD HAVE ALL
003900*                ALONG
004000* 10/07/05  RKS  PR00420 DAILY CAP NOW SHARED WITH RPX2000 -- SEE RKS0705
004100*                RPX2000'S OWN HISTORY ENTRY OF THE SAME DATE
004200*================================================================
004300 ENVIRONMENT DIVISION.
004400*================================================================
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CONSOLE IS CRT
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT USERS-IN        ASSIGN TO DYNAMIC USERS-IN-PATH
005200            ORGANIZATION IS RECORD SEQUENTIAL.
005300     SELECT USERS-OUT       ASSIGN TO DYNAMIC USERS-OUT-PATH
005400            ORGANIZATION IS RECORD SEQUENTIAL.
005500     SELECT RANKS-IN        ASSIGN TO DYNAMIC RANKS-IN-PATH
005600            ORGANIZATION IS RECORD SEQUENTIAL.
005700     SELECT WALLETS-IN      ASSIGN TO DYNAMIC WALLETS-IN-PATH
005800            ORGANIZATION IS RECORD SEQUENTIAL.
005900     SELECT WALLETS-OUT     ASSIGN TO DYNAMIC WALLETS-OUT-PATH
006000            ORGANIZATION IS RECORD SEQUENTIAL.
006100     SELECT COMMISSIONS-OUT ASSIGN TO DYNAMIC COMM-OUT-PATH
006200            ORGANIZATION IS RECORD SEQUENTIAL.
006300     SELECT TRANXNS-OUT     ASSIGN TO DYNAMIC TRANXN-OUT-PATH
006400            ORGANIZATION IS RECORD SEQUENTIAL.
006500     SELECT CTLRPT-FILE     ASSIGN TO DYNAMIC CTLRPT-PATH
006600            ORGANIZATION IS RECORD SEQUENTIAL.
006700
006800 DATA DIVISION.
006900*================================================================
007000 FILE SECTION.
007100*================================================================
007200 FD  USERS-IN
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS USERS-IN-REC.
007500 01  USERS-IN-REC                  PIC X(274).
007600
007700 FD  USERS-OUT
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS USERS-OUT-REC.
008000 01  USERS-OUT-REC                 PIC X(274).
008100
008200 FD  RANKS-IN
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS RANKS-IN-REC.
008500 01  RANKS-IN-REC                  PIC X(104).
008600
008700 FD  WALLETS-IN
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS WALLETS-IN-REC.
009000 01  WALLETS-IN-REC                PIC X(96).
009100
009200 FD  WALLETS-OUT
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS WALLETS-OUT-REC.
009500 01  WALLETS-OUT-REC                PIC X(96).
009600
009700 FD  COMMISSIONS-OUT
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS COMM-OUT-REC.
010000 01  COMM-OUT-REC                  PIC X(157).
010100
010200 FD  TRANXNS-OUT
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS TRANXN-OUT-REC.
010500 01  TRANXN-OUT-REC                PIC X(123).
010600
010700 FD  CTLRPT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS CTLRPT-OUT-REC.
011000 01  CTLRPT-OUT-REC                PIC X(80).
011100
011200 WORKING-STORAGE SECTION.
011300
011400     COPY '/users/devel/rpx/member.dd.cbl'.
011500     COPY '/users/devel/rpx/commiss.dd.cbl'.
011600     COPY '/users/devel/rpx/ranktbl.dd.cbl'.
011700     COPY '/users/devel/rpx/wallet.dd.cbl'.
011800     COPY '/users/devel/rpx/tranxn.dd.cbl'.
011900     COPY '/users/devel/rpx/ctlrpt.dd.cbl'.
012000
012100 01  WS-PATHS.
012200     05  USERS-IN-PATH             PIC X(40) VALUE
012300           '/users/public/rpx/out/users.dat'.
012400     05  USERS-OUT-PATH            PIC X(40) VALUE
012500           '/users/public/rpx/out2/users.dat'.
012600     05  RANKS-IN-PATH             PIC X(40) VALUE
012700           '/users/public/rpx/ranksettings.dat'.
012800     05  WALLETS-IN-PATH           PIC X(40) VALUE
012900           '/users/public/rpx/out/wallets.dat'.
013000     05  WALLETS-OUT-PATH          PIC X(40) VALUE
013100           '/users/public/rpx/out2/wallets.dat'.
013200     05  COMM-OUT-PATH             PIC X(40) VALUE
013300           '/users/public/rpx/out2/commissions.dat'.
013400     05  TRANXN-OUT-PATH           PIC X(40) VALUE
013500           '/users/public/rpx/out2/transactions.dat'.
013600     05  CTLRPT-PATH               PIC X(40) VALUE
013700           '/users/public/rpx/out/rpx2100.rpt'.
013800
013900     05  FILLER                    PIC X(04).
014000 01  WS-SWITCHES.
014100     05  EOF-SW                    PIC 9(01) COMP VALUE 0.
014200         88  NOT-AT-END                VALUE 0.
014300         88  AT-END                    VALUE 1.
014400     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.
014500         88  WS-RANK-FOUND             VALUE 'Y'.
014600         88  WS-RANK-NOT-FOUND         VALUE 'N'.
014700
014800     05  FILLER                    PIC X(04).
014900 01  WS-SUBSCRIPTS.
015000     05  SUB                       PIC S9(04) COMP VALUE 0.
015100     05  WS-CUR-ORDER              PIC S9(04) COMP VALUE 0.
015200     05  WS-BEST-ORDER             PIC S9(04) COMP VALUE 0.
015300     05  WS-BEST-IDX               PIC S9(04) COMP VALUE 0.
015400
015500     05  FILLER                    PIC X(04).
015600 01  WS-COUNTERS.
015700     05  WS-USERS-PROCESSED        PIC 9(07) COMP VALUE 0.
015800     05  WS-USERS-PROMOTED         PIC 9(07) COMP VALUE 0.
015900     05  WS-DISPLAY-COUNT          PIC 9(07) COMP VALUE 0.
016000
016100     05  FILLER                    PIC X(04).
016200 01  WS-ACCUMULATORS.
016300     05  WS-TOTAL-BONUS-PAID       PIC S9(13)V99 COMP VALUE 0.
016400     05  WS-TOTAL-CAPPED-AMT       PIC S9(13)V99 COMP VALUE 0.
016500
016600     05  FILLER                    PIC X(04).
016700 01  WS-PROMOTE-WORK.
016800     05  WS-RAW-COMMISSION         PIC S9(13)V99 COMP-3.
016900     05  WS-FINAL-COMMISSION       PIC S9(13)V99 COMP-3.
017000     05  WS-TODAYS-SUM-SO-FAR      PIC S9(13)V99 COMP-3.
017100     05  WS-CAP-REMAINING          PIC S9(13)V99 COMP-3.
017200     05  WS-CAP-APPLIED-SW         PIC X(01).
017300
017400     05  FILLER                    PIC X(04).
017500 01  WS-DAILY-CAP                  PIC S9(13)V99 COMP-3
017600                                    VALUE 25000.00.
017700
017800 01  WS-TODAY-DATE.
017900     05  WS-TODAY-YY               PIC 9(02).
018000     05  WS-TODAY-MM               PIC 9(02).
018100     05  WS-TODAY-DD               PIC 9(02).
018200     05  FILLER                    PIC X(04).
018300 01  WS-TODAY-CCYYMMDD.
018400     05  WS-TODAY-CCYY             PIC 9(04).
018500     05  WS-TODAY-CCMM             PIC 9(02).
018600     05  WS-TODAY-CCDD             PIC 9(02).
018700     05  FILLER                    PIC X(04).
018800 01  WS-RUN-DATE-EDIT               PIC X(10).
018900
019000 01  WS-COMMISSION-ID               PIC X(24).
019100 01  WS-TRANXN-ID                   PIC X(24).
019200 01  WS-ID-SEQ                      PIC 9(08) COMP VALUE 0.
019300
019400*================================================================
019500 PROCEDURE DIVISION.
019600*================================================================
019700 A010-MAIN-LINE.
019800     ACCEPT WS-TODAY-DATE FROM DATE.
019900     PERFORM A020-EXPAND-TODAY-DATE.
020000     PERFORM 1000-LOAD-RANK-TABLE.
020100     OPEN INPUT  USERS-IN WALLETS-IN.
020200     OPEN OUTPUT USERS-OUT WALLETS-OUT
020300                 COMMISSIONS-OUT TRANXNS-OUT
020400                 CTLRPT-FILE.
020500     PERFORM READ-MEMBER.
020600     PERFORM READ-WALLET.
020700     PERFORM 2000-PROCESS-MEMBER THRU 2099-PROCESS-MEMBER-EX
020800         UNTIL AT-END.
020900     PERFORM END-RTN.
021000
021100 A020-EXPAND-TODAY-DATE.
021200     MOVE WS-TODAY-YY TO WS-TODAY-CCYY.
021300     IF WS-TODAY-CCYY > 50
021400        ADD 1900 TO WS-TODAY-CCYY
021500     ELSE
021600        ADD 2000 TO WS-TODAY-CCYY.
021700     MOVE WS-TODAY-MM TO WS-TODAY-CCMM.
021800     MOVE WS-TODAY-DD TO WS-TODAY-CCDD.
021900     STRING WS-TODAY-CCYY '-' WS-TODAY-CCMM '-' WS-TODAY-CCDD
022000         DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
022100
022200*----------------------------------------------------------------
022300* 1000 -- LOAD RANK-SETTING REFERENCE FILE INTO RPX-RANK-TABLE,
022400* ASSUMED CARRIED ON THE INPUT FILE LOWEST DISPLAY-ORDER FIRST.
022500*----------------------------------------------------------------
022600 1000-LOAD-RANK-TABLE.
022700     MOVE 0 TO RPX-RANK-TABLE-CNT.
022800     OPEN INPUT RANKS-IN.
022900     MOVE 0 TO EOF-SW.
023000     PERFORM 1010-READ-RANK.
023100     PERFORM 1020-STORE-RANK UNTIL AT-END.
023200     CLOSE RANKS-IN.
023300     MOVE 0 TO EOF-SW.
023400
023500 1010-READ-RANK.
023600     READ RANKS-IN INTO RPX-RANK-REC
023700         AT END MOVE 1 TO EOF-SW.
023800
023900 1020-STORE-RANK.
024000     ADD 1 TO RPX-RANK-TABLE-CNT.
024100     SET RPX-RANK-IDX TO RPX-RANK-TABLE-CNT.
024200     MOVE RPX-RANK-NAME    TO RPX-TBL-RANK-NAME (RPX-RANK-IDX).
024300     MOVE RPX-RANK-DISPLAY-ORDER TO
024400          RPX-TBL-DISPLAY-ORDER (RPX-RANK-IDX).
024500     MOVE RPX-RANK-REQ-REFERRALS TO
024600          RPX-TBL-REQ-REFERRALS (RPX-RANK-IDX).
024700     MOVE RPX-RANK-REQ-PERS-INVEST TO
024800          RPX-TBL-REQ-PERS-INVEST (RPX-RANK-IDX).
024900     MOVE RPX-RANK-REQ-TEAM-INVEST TO
025000          RPX-TBL-REQ-TEAM-INVEST (RPX-RANK-IDX).
025100     MOVE RPX-RANK-ONE-TIME-BONUS TO
025200          RPX-TBL-ONE-TIME-BONUS (RPX-RANK-IDX).
025300     PERFORM 1010-READ-RANK.
025400
025500 READ-MEMBER.
025600     READ USERS-IN INTO RPX-MEMBER-REC
025700         AT END MOVE 1 TO EOF-SW.
025800
025900 READ-WALLET.
026000     IF NOT AT-END
026100        READ WALLETS-IN INTO RPX-WALLET-REC
026200            AT END MOVE 1 TO EOF-SW.
026300
026400 END-RTN.
026500     PERFORM 9000-WRITE-REPORT.
026600     DISPLAY 'RPX2100 FINAL TOTALS' UPON CRT AT 0915.
026700     DISPLAY WS-USERS-PROCESSED ' PROCESSED' UPON CRT AT 1025.
026800     DISPLAY WS-USERS-PROMOTED  ' PROMOTED'  UPON CRT AT 1125.
026900     CLOSE USERS-IN USERS-OUT WALLETS-IN WALLETS-OUT
027000           COMMISSIONS-OUT TRANXNS-OUT CTLRPT-FILE.
027100     STOP RUN.
027200
027300*----------------------------------------------------------------
027400* BUSINESS RULE: RANK PROMOTION ELIGIBILITY
027500*----------------------------------------------------------------
027600 2000-PROCESS-MEMBER.
027700     ADD 1 TO WS-USERS-PROCESSED.
027800* PR00420 -- RPX2000 POSTED ANY PAIRING COMMISSION ALREADY
027900* CREDITED TO THIS MEMBER TODAY ONTO THE MEMBER RECORD ITSELF --
028000* PICK IT UP HERE SO THE RS 25,000 CAP IS ENFORCED ACROSS BOTH
028100* RUNS, NOT JUST WITHIN THIS ONE.
028200     IF RPX-TODAY-CREDIT-DATE = WS-TODAY-CCYYMMDD
028300        MOVE RPX-TODAY-CREDITED-AMT TO WS-TODAYS-SUM-SO-FAR
028400     ELSE
028500        MOVE 0 TO WS-TODAYS-SUM-SO-FAR
028600     END-IF.
028700     IF RPX-STAT-ACTIVE
028800        PERFORM 2010-FIND-CURRENT-ORDER
028900        PERFORM 2020-SCAN-FOR-PROMOTION
029000        IF WS-RANK-FOUND
029100           PERFORM 2030-CREDIT-RANK-BONUS
029200        END-IF
029300     END-IF.
029400     MOVE WS-TODAY-CCYYMMDD TO RPX-TODAY-CREDIT-DATE.
029500     MOVE WS-TODAYS-SUM-SO-FAR TO RPX-TODAY-CREDITED-AMT.
029600     MOVE RPX-MEMBER-REC TO USERS-OUT-REC.
029700     WRITE USERS-OUT-REC.
029800     MOVE RPX-WALLET-REC TO WALLETS-OUT-REC.
029900     WRITE WALLETS-OUT-REC.
030000     IF WS-DISPLAY-COUNT = 1000
030100        DISPLAY WS-USERS-PROCESSED ' -> ' UPON CRT AT 1125
030200        MOVE 0 TO WS-DISPLAY-COUNT
030300     END-IF.
030400     ADD 1 TO WS-DISPLAY-COUNT.
030500     PERFORM READ-MEMBER.
030600     PERFORM READ-WALLET.
030700 2099-PROCESS-MEMBER-EX.
030800     EXIT.
030900
031000* FIND THE DISPLAY-ORDER OF THE MEMBER'S CURRENT RANK, OR ZERO
031100* IF HE HAS NONE YET (RPX-RANK-NAME IS BLANK ON NEW MEMBERS).
031200 2010-FIND-CURRENT-ORDER.
031300     MOVE 0 TO WS-CUR-ORDER.
031400     IF RPX-RANK-NAME NOT = SPACES
031500        SET RPX-RANK-IDX TO 1
031600        SEARCH RPX-RANK-TABLE
031700            AT END NEXT SENTENCE
031800            WHEN RPX-TBL-RANK-NAME (RPX-RANK-IDX) = RPX-RANK-NAME
031900               MOVE RPX-TBL-DISPLAY-ORDER (RPX-RANK-IDX)
032000                    TO WS-CUR-ORDER
032100        END-SEARCH.
032200
032300* WALK THE TABLE FOR THE *NEXT* RANK ABOVE THE MEMBER'S CURRENT
032400* ONE -- THE LOWEST QUALIFYING DISPLAY-ORDER GREATER THAN HIS
032500* CURRENT ONE.  A MEMBER MOVES UP EXACTLY ONE ELIGIBLE STEP PER
032600* RUN; HE IS NEVER SKIPPED AHEAD PAST A RANK HE ALSO QUALIFIES
032700* FOR.
032800 2020-SCAN-FOR-PROMOTION.
032900     MOVE 'N' TO WS-FOUND-SW.
033000     MOVE 9999 TO WS-BEST-ORDER.
033100     MOVE 0    TO WS-BEST-IDX.
033200     PERFORM 2025-CHECK-ONE-RANK VARYING SUB FROM 1 BY 1
033300             UNTIL SUB > RPX-RANK-TABLE-CNT.
033400
033500* ONE CANDIDATE RANK -- LOWERS WS-BEST-ORDER/WS-BEST-IDX WHEN
033600* THE MEMBER QUALIFIES AND THE RANK IS CLOSER TO HIS CURRENT
033700* ONE THAN THE BEST CANDIDATE SEEN SO FAR.
033800 2025-CHECK-ONE-RANK.
033900     IF RPX-TBL-DISPLAY-ORDER (SUB) > WS-CUR-ORDER
034000        AND RPX-TBL-DISPLAY-ORDER (SUB) < WS-BEST-ORDER
034100        AND RPX-DIRECT-REFERRAL-CNT NOT <
034200            RPX-TBL-REQ-REFERRALS (SUB)
034300        AND RPX-TOTAL-INVESTMENT NOT <
034400            RPX-TBL-REQ-PERS-INVEST (SUB)
034500        AND RPX-TEAM-BV NOT <
034600            RPX-TBL-REQ-TEAM-INVEST (SUB)
034700        MOVE RPX-TBL-DISPLAY-ORDER (SUB) TO WS-BEST-ORDER
034800        MOVE SUB TO WS-BEST-IDX
034900        MOVE 'Y' TO WS-FOUND-SW
035000     END-IF.
035100
035200 2030-CREDIT-RANK-BONUS.
035300     ADD 1 TO WS-USERS-PROMOTED.
035400     MOVE RPX-TBL-RANK-NAME (WS-BEST-IDX) TO RPX-RANK-NAME.
035500     MOVE WS-TODAY-CCYY TO RPX-ACH-CCYY.
035600     MOVE WS-TODAY-CCMM TO RPX-ACH-MM.
035700     MOVE WS-TODAY-CCDD TO RPX-ACH-DD.
035800     MOVE RPX-TBL-ONE-TIME-BONUS (WS-BEST-IDX)
035900          TO WS-RAW-COMMISSION.
036000     PERFORM 2040-APPLY-DAILY-CAP.
036100     IF WS-FINAL-COMMISSION > 0
036200        PERFORM 2050-WRITE-COMMISSION
036300        PERFORM 2060-CREDIT-WALLET-BUCKET.
036400
036500 2040-APPLY-DAILY-CAP.
036600     IF WS-TODAYS-SUM-SO-FAR NOT < WS-DAILY-CAP
036700        MOVE 0 TO WS-FINAL-COMMISSION
036800        ADD WS-RAW-COMMISSION TO WS-TOTAL-CAPPED-AMT
036900        MOVE 'Y' TO WS-CAP-APPLIED-SW
037000     ELSE
037100        SUBTRACT WS-TODAYS-SUM-SO-FAR FROM WS-DAILY-CAP
037200            GIVING WS-CAP-REMAINING
037300        IF WS-RAW-COMMISSION > WS-CAP-REMAINING
037400           MOVE WS-CAP-REMAINING TO WS-FINAL-COMMISSION
037500           COMPUTE WS-TOTAL-CAPPED-AMT = WS-TOTAL-CAPPED-AMT
037600               + WS-RAW-COMMISSION - WS-FINAL-COMMISSION
037700           MOVE 'Y' TO WS-CAP-APPLIED-SW
037800        ELSE
037900           MOVE WS-RAW-COMMISSION TO WS-FINAL-COMMISSION
038000           MOVE 'N' TO WS-CAP-APPLIED-SW
038100        END-IF
038200     END-IF.
038300     ADD WS-FINAL-COMMISSION TO WS-TODAYS-SUM-SO-FAR.
038400
038500 2050-WRITE-COMMISSION.
038600     PERFORM 9010-NEXT-COMMISSION-ID.
038700     MOVE SPACES              TO RPX-COMMISSION-REC.
038800     MOVE WS-COMMISSION-ID    TO RPX-COMMISSION-ID.
038900     MOVE RPX-MEMBER-ID       TO RPX-COMM-MEMBER-ID.
039000     MOVE SPACES              TO RPX-COMM-FROM-MEMBER-ID.
039100     SET RPX-TYPE-RANK-BONUS  TO TRUE.
039200     MOVE 0                   TO RPX-COMMISSION-LEVEL.
039300     MOVE WS-FINAL-COMMISSION TO RPX-COMMISSION-AMOUNT.
039400     MOVE 0                   TO RPX-COMMISSION-PCT.
039500     MOVE WS-RAW-COMMISSION   TO RPX-COMMISSION-BASE-AMT.
039600     SET RPX-COMM-CREDITED    TO TRUE.
039700     MOVE WS-CAP-APPLIED-SW   TO RPX-CAP-APPLIED.
039800     IF RPX-CAP-WAS-APPLIED
039900        SUBTRACT WS-FINAL-COMMISSION FROM WS-RAW-COMMISSION
040000            GIVING RPX-CAPPED-AMOUNT
040100     ELSE
040200        MOVE 0 TO RPX-CAPPED-AMOUNT.
040300     MOVE WS-TODAY-CCYY       TO RPX-CRE-CCYY.
040400     MOVE WS-TODAY-CCMM       TO RPX-CRE-MM.
040500     MOVE WS-TODAY-CCDD       TO RPX-CRE-DD.
040600     MOVE RPX-COMMISSION-REC  TO COMM-OUT-REC.
040700     WRITE COMM-OUT-REC.
040800     ADD WS-FINAL-COMMISSION  TO WS-TOTAL-BONUS-PAID.
040900
041000 2060-CREDIT-WALLET-BUCKET.
041100     COMPUTE RPX-TRANXN-BAL-BEFORE OF RPX-TRANXN-REC =
041200             RPX-COMMISSION-BALANCE.
041300     ADD WS-FINAL-COMMISSION TO RPX-COMMISSION-BALANCE.
041400     ADD WS-FINAL-COMMISSION TO RPX-TOTAL-EARNED.
041500     PERFORM 9020-NEXT-TRANXN-ID.
041600     MOVE SPACES               TO RPX-TRANXN-REC.
041700     MOVE WS-TRANXN-ID         TO RPX-TRANXN-ID.
041800     MOVE RPX-MEMBER-ID        TO RPX-TRANXN-MEMBER-ID.
041900     SET RPX-TXN-CREDIT        TO TRUE.
042000     SET RPX-WLT-COMMISSION    TO TRUE.
042100     MOVE WS-FINAL-COMMISSION  TO RPX-TRANXN-AMOUNT.
042200     COMPUTE RPX-TRANXN-BAL-BEFORE =
042300             RPX-COMMISSION-BALANCE - WS-FINAL-COMMISSION.
042400     MOVE RPX-COMMISSION-BALANCE TO RPX-TRANXN-BAL-AFTER.
042500     SET RPX-TXN-SUCCESS       TO TRUE.
042600     MOVE RPX-TRANXN-REC       TO TRANXN-OUT-REC.
042700     WRITE TRANXN-OUT-REC.
042800
042900 9010-NEXT-COMMISSION-ID.
043000     ADD 1 TO WS-ID-SEQ.
043100     STRING 'CM' WS-TODAY-CCYY WS-TODAY-CCMM WS-TODAY-CCDD
043200            WS-ID-SEQ DELIMITED BY SIZE
043300            INTO WS-COMMISSION-ID.
043400
043500 9020-NEXT-TRANXN-ID.
043600     ADD 1 TO WS-ID-SEQ.
043700     STRING 'TX' WS-TODAY-CCYY WS-TODAY-CCMM WS-TODAY-CCDD
043800            WS-ID-SEQ DELIMITED BY SIZE
043900            INTO WS-TRANXN-ID.
044000
044100*----------------------------------------------------------------
044200* BATCH CONTROL REPORT
044300*----------------------------------------------------------------
044400 9000-WRITE-REPORT.
044500     MOVE SPACES TO CTLRPT-OUT-REC.
044600     MOVE SPACES TO RPX-CTLRPT-LINE.
044700     MOVE 'JOB: RANK PROMOTION' TO RPX-RPT-HEADING.
044800     MOVE WS-RUN-DATE-EDIT TO RPX-RPT-RUNDATE.
044900     MOVE RPX-CTLRPT-LINE TO CTLRPT-OUT-REC.
045000     WRITE CTLRPT-OUT-REC.
045100     MOVE 'USERS PROCESSED' TO RPX-RPT-LABEL.
045200     MOVE WS-USERS-PROCESSED TO RPX-RPT-COUNT-ED.
045300     MOVE 0 TO RPX-RPT-AMOUNT-ED.
045400     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
045500     WRITE CTLRPT-OUT-REC.
045600     MOVE 'USERS PROMOTED' TO RPX-RPT-LABEL.
045700     MOVE WS-USERS-PROMOTED TO RPX-RPT-COUNT-ED.
045800     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
045900     WRITE CTLRPT-OUT-REC.
046000     MOVE 'TOTAL RANK BONUS PAID' TO RPX-RPT-LABEL.
046100     MOVE 0 TO RPX-RPT-COUNT-ED.
046200     MOVE WS-TOTAL-BONUS-PAID TO RPX-RPT-AMOUNT-ED.
046300     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
046400     WRITE CTLRPT-OUT-REC.
