000100*================================================================
000200* RPX1500 -- RANK SETTING REFERENCE ROW, AND THE IN-MEMORY
000300*            RANK TABLE BUILT FROM IT BY THE PROMOTION JOB.
000400* REALVEST SYSTEMS - EDP
000500*----------------------------------------------------------------
000600* THE REFERENCE FILE IS SMALL (A FEW DOZEN RANKS AT MOST) SO THE
000700* PROMOTION JOB LOADS IT ONCE INTO RPX-RANK-TABLE, ORDERED BY
000800* DISPLAY-ORDER, AND SCANS THE TABLE FOR EACH MEMBER.
000900*----------------------------------------------------------------
001000* 12/05/94  ANB  ORIGINAL LAYOUT -- DISPLAY-ORDER AND THRESHOLDS
001100* 03/11/97  VTR  ADDED ONE-TIME-BONUS
001200*================================================================
001300 01  RPX-RANK-REC.
001400     05  RPX-RANK-NAME             PIC X(50).
001500     05  RPX-RANK-DISPLAY-ORDER    PIC 9(4).
001600     05  RPX-RANK-REQ-REFERRALS    PIC 9(6).
001700     05  RPX-RANK-REQ-PERS-INVEST  PIC S9(13)V99 COMP-3.
001800     05  RPX-RANK-REQ-TEAM-INVEST  PIC S9(13)V99 COMP-3.
001900     05  RPX-RANK-ONE-TIME-BONUS   PIC S9(13)V99 COMP-3.
002000     05  RPX-RANK-BONUS-R REDEFINES RPX-RANK-ONE-TIME-BONUS
002100                                    PIC 9(13)V99.
002200     05  FILLER                    PIC X(20).
002300
002400 01  RPX-RANK-TABLE-AREA.
002500     05  RPX-RANK-TABLE-CNT        PIC 9(4) COMP.
002600     05  RPX-RANK-TABLE OCCURS 50 TIMES
002700                         INDEXED BY RPX-RANK-IDX.
002800         10  RPX-TBL-RANK-NAME         PIC X(50).
002900         10  RPX-TBL-DISPLAY-ORDER     PIC 9(4).
003000         10  RPX-TBL-REQ-REFERRALS     PIC 9(6).
003100         10  RPX-TBL-REQ-PERS-INVEST   PIC S9(13)V99 COMP-3.
003200         10  RPX-TBL-REQ-TEAM-INVEST   PIC S9(13)V99 COMP-3.
003300         10  RPX-TBL-ONE-TIME-BONUS    PIC S9(13)V99 COMP-3.
003400     05  FILLER                    PIC X(04).
