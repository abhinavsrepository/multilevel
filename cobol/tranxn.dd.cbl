000100*================================================================
000200* RPX1700 -- WALLET AUDIT TRAIL ENTRY (OUTPUT, APPEND-ONLY)
000300* REALVEST SYSTEMS - EDP
000400*----------------------------------------------------------------
000500* ADAPTED FROM THE OLD CNP750-TRAN-REC DISBURSEMENT-HISTORY
000600* LAYOUT.  ONE ROW IS WRITTEN EVERY TIME A BUCKET IS CREDITED
000700* OR DEBITED -- BALANCE-BEFORE/BALANCE-AFTER ARE EXACT, NO
000800* ROUNDING HAPPENS AT THIS LEVEL.
000900*----------------------------------------------------------------
001000* 07/19/92  RKS  ORIGINAL LAYOUT (CNP750-TRAN-REC LINEAGE)
001100* 05/05/96  PMJ  ADDED WALLET-TYPE FOR THE FOUR-BUCKET MODEL
001200* 01/08/99  VTR  Y2K -- FOLDED TRAN DATE INTO THE CALLER'S STAMP
001300*================================================================
001400 01  RPX-TRANXN-REC.
001500     05  RPX-TRANXN-ID             PIC X(24).
001600     05  RPX-TRANXN-MEMBER-ID      PIC X(20).
001700     05  RPX-TRANXN-TYPE           PIC X(6).
001800         88  RPX-TXN-CREDIT            VALUE 'CREDIT'.
001900         88  RPX-TXN-DEBIT             VALUE 'DEBIT'.
002000     05  RPX-TRANXN-WALLET-TYPE    PIC X(15).
002100         88  RPX-WLT-INVESTMENT        VALUE 'INVESTMENT'.
002200         88  RPX-WLT-COMMISSION        VALUE 'COMMISSION'.
002300         88  RPX-WLT-RENTAL-INCOME     VALUE 'RENTAL_INCOME'.
002400         88  RPX-WLT-ROI               VALUE 'ROI'.
002500     05  RPX-TRANXN-AMOUNT         PIC S9(13)V99 COMP-3.
002600     05  RPX-TRANXN-BALANCES.
002700         10  RPX-TRANXN-BAL-BEFORE PIC S9(13)V99 COMP-3.
002800         10  RPX-TRANXN-BAL-AFTER  PIC S9(13)V99 COMP-3.
002900     05  RPX-TRANXN-BALANCES-R REDEFINES RPX-TRANXN-BALANCES.
003000         10  RPX-TRANXN-BAL-RAW    PIC X(16).
003100     05  RPX-TRANXN-STATUS         PIC X(10).
003200         88  RPX-TXN-SUCCESS           VALUE 'SUCCESS'.
003300     05  FILLER                    PIC X(24).
