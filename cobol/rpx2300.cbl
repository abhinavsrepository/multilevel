000100*================================================================
000200 IDENTIFICATION DIVISION.
000300*================================================================
000400 PROGRAM-ID.     RPX2300.
000500 AUTHOR.         R K SHARMA.
000600 INSTALLATION.   REALVEST SYSTEMS - EDP.
000700 DATE-WRITTEN.   MAY 1993.
000800 DATE-COMPILED.
000900 SECURITY.       REALVEST SYSTEMS - AUTHORIZED EDP USE ONLY.
001000*----------------------------------------------------------------
001100* RPX2300 -- INSTALLMENT REMINDER AND OVERDUE SWEEP
001200*
001300*   PART 1 (SCHEDULED 09:00) -- FOR EVERY PENDING INSTALMENT
001400*   DUE WITHIN THE NEXT 3 DAYS THAT HAS NOT YET HAD A REMINDER
001500*   SENT, STAMP REMINDER-SENT = 'Y' AND THE REMINDER DATE.
001600*
001700*   PART 2 (SCHEDULED 12:00) -- FOR EVERY PENDING INSTALMENT
001800*   WHOSE DUE DATE HAS ALREADY PASSED, MARK IT OVERDUE AND
001900*   ACCRUE A LATE PENALTY OF 2 PERCENT PER 30-DAY MONTH,
002000*   PRORATED BY THE WHOLE NUMBER OF DAYS OVERDUE.
002100*
002200*   BOTH SWEEPS RUN IN ONE PASS OF INSTALLMENTS-IN HERE (THE
002300*   JCL RUNS THIS STEP TWICE A DAY, ONCE AT EACH SCHEDULED TIME,
002400*   SINCE REMINDER-SENT/STATUS MAKE EACH SWEEP NO-OP THE SECOND
002500*   TIME THROUGH ON RECORDS IT ALREADY HANDLED THAT DAY).
002600*
002700*   THE DAYS-OVERDUE CALCULATION USES THE STANDARD JULIAN-DAY-
002800*   NUMBER CONVERSION (FLIEGEL & VAN FLANDERN) SO THE SWEEP DOES
002900*   NOT DEPEND ON ANY COMPILER DATE-ARITHMETIC EXTENSION.
003000*----------------------------------------------------------------
003100* HISTORY OF MODIFICATION:
003200*----------------------------------------------------------------
003300* 05/17/93  RKS  ORIGINAL PROGRAM -- OVERDUE SWEEP ONLY           RKS1793 
003400* 11/02/94  RKS  REMINDER WINDOW ADDED (3-DAY LOOK-AHEAD)         RKS0294 
003500* 06/28/96  PMJ  JULIAN-DAY CONVERSION ADDED FOR DAYS-OVERDUE     PMJ2896 
003600* 02/19/98  ANB  CONTROL REPORT BLOCK ADDED (RPX-CTLRPT-LINE)     ANB1998 
003700* 09/14/99  VTR  Y2K -- ALL DATE FIELDS NOW CCYYMMDD              VTR1499 
003800* 04/01/01  VTR  CR-4558 PENALTY NO LONGER RESET WHEN NOT OVERDUE VTR0101 
003900*================================================================
004000 ENVIRONMENT DIVISION.
004100*================================================================
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CRT
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT INSTALLMENTS-IN  ASSIGN TO DYNAMIC INSTALL-IN-PATH
004900            ORGANIZATION IS RECORD SEQUENTIAL.
005000     SELECT INSTALLMENTS-OUT ASSIGN TO DYNAMIC INSTALL-OUT-PATH
005100            ORGANIZATION IS RECORD SEQUENTIAL.
005200     SELECT CTLRPT-FILE      ASSIGN TO DYNAMIC CTLRPT-PATH
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500 DATA DIVISION.
005600*================================================================
005700 FILE SECTION.
005800*================================================================
005900 FD  INSTALLMENTS-IN
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS INSTALL-IN-REC.
006200 01  INSTALL-IN-REC                PIC X(142).
006300
006400 FD  INSTALLMENTS-OUT
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS INSTALL-OUT-REC.
006700 01  INSTALL-OUT-REC                PIC X(142).
006800
006900 FD  CTLRPT-FILE
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS CTLRPT-OUT-REC.
007200 01  CTLRPT-OUT-REC                 PIC X(80).
007300
007400 WORKING-STORAGE SECTION.
007500
007600     COPY '/users/devel/rpx/install.dd.cbl'.
007700     COPY '/users/devel/rpx/ctlrpt.dd.cbl'.
007800
007900 01  WS-PATHS.
008000     05  INSTALL-IN-PATH           PIC X(40) VALUE
008100           '/users/public/rpx/installments.dat'.
008200     05  INSTALL-OUT-PATH          PIC X(40) VALUE
008300           '/users/public/rpx/out4/installments.dat'.
008400     05  CTLRPT-PATH               PIC X(40) VALUE
008500           '/users/public/rpx/out/rpx2300.rpt'.
008600
008700     05  FILLER                    PIC X(04).
008800 01  WS-SWITCHES.
008900     05  EOF-SW                    PIC 9(01) COMP VALUE 0.
009000         88  NOT-AT-END                VALUE 0.
009100         88  AT-END                    VALUE 1.
009200
009300 01  WS-COUNTERS.
009400     05  WS-INSTALL-PROCESSED      PIC 9(07) COMP VALUE 0.
009500     05  WS-REMINDERS-SENT         PIC 9(07) COMP VALUE 0.
009600     05  WS-MARKED-OVERDUE         PIC 9(07) COMP VALUE 0.
009700     05  WS-DISPLAY-COUNT          PIC 9(07) COMP VALUE 0.
009800
009900     05  FILLER                    PIC X(04).
010000 01  WS-ACCUMULATORS.
010100     05  WS-TOTAL-PENALTY-ACCRUED  PIC S9(11)V99 COMP VALUE 0.
010200
010300 01  WS-TODAY-DATE.
010400     05  WS-TODAY-YY               PIC 9(02).
010500     05  WS-TODAY-MM               PIC 9(02).
010600     05  WS-TODAY-DD               PIC 9(02).
010700     05  FILLER                    PIC X(04).
010800 01  WS-TODAY-CCYYMMDD.
010900     05  WS-TODAY-CCYY             PIC 9(04).
011000     05  WS-TODAY-CCMM             PIC 9(02).
011100     05  WS-TODAY-CCDD             PIC 9(02).
011200     05  FILLER                    PIC X(04).
011300 01  WS-RUN-DATE-EDIT              PIC X(10).
011400 01  WS-TODAY-JULIAN               PIC S9(09) COMP.
011500 01  WS-WINDOW-JULIAN              PIC S9(09) COMP.
011600
011700*----------------------------------------------------------------
011800* JULIAN-DAY CONVERSION WORK AREA -- SHARED BY EVERY CALL TO
011900* 9100-CONVERT-TO-JULIAN.  INPUT IS WS-CONV-CCYY/MM/DD, OUTPUT
012000* IS WS-JULIAN-DAY.  THREE WORKING REDEFINES BELOW GIVE THE
012100* DAYS-OVERDUE ROUTINE ITS ALTERNATE NUMERIC/DATE-TRIPLET VIEWS.
012200*----------------------------------------------------------------
012300 01  WS-CONV-DATE.
012400     05  WS-CONV-CCYY              PIC 9(04).
012500     05  WS-CONV-MM                PIC 9(02).
012600     05  WS-CONV-DD                PIC 9(02).
012700     05  FILLER                    PIC X(04).
012800 01  WS-CONV-DATE-R REDEFINES WS-CONV-DATE
012900                                    PIC 9(08).
013000
013100 01  WS-JULIAN-WORK.
013200     05  WS-JUL-A                  PIC S9(09) COMP.
013300     05  WS-JUL-Y                  PIC S9(09) COMP.
013400     05  WS-JUL-M                  PIC S9(09) COMP.
013500     05  WS-JUL-T1                 PIC S9(09) COMP.
013600     05  WS-JUL-T2                 PIC S9(09) COMP.
013700     05  WS-JUL-T3                 PIC S9(09) COMP.
013800     05  WS-JUL-T4                 PIC S9(09) COMP.
013900     05  FILLER                    PIC X(04).
014000 01  WS-JULIAN-DAY                 PIC S9(09) COMP.
014100
014200 01  WS-DAYS-OVERDUE                PIC S9(07) COMP.
014300 01  WS-PENALTY-RATE                PIC S9(01)V9(04) COMP-3
014400                                     VALUE 0.0200.
014500 01  WS-PENALTY-DAYS-IN-MONTH        PIC S9(03) COMP-3
014600                                     VALUE 30.
014700
014800*================================================================
014900 PROCEDURE DIVISION.
015000*================================================================
015100 A010-MAIN-LINE.
015200     ACCEPT WS-TODAY-DATE FROM DATE.
015300     PERFORM A020-EXPAND-TODAY-DATE.
015400     MOVE WS-TODAY-CCYYMMDD TO WS-CONV-DATE.
015500     PERFORM 9100-CONVERT-TO-JULIAN.
015600     MOVE WS-JULIAN-DAY TO WS-TODAY-JULIAN.
015700     COMPUTE WS-WINDOW-JULIAN = WS-TODAY-JULIAN + 3.
015800     OPEN INPUT  INSTALLMENTS-IN.
015900     OPEN OUTPUT INSTALLMENTS-OUT CTLRPT-FILE.
016000     PERFORM READ-INSTALLMENT.
016100     PERFORM 2000-PROCESS-INSTALLMENT
016200             THRU 2099-PROCESS-INSTALLMENT-EX
016300         UNTIL AT-END.
016400     PERFORM END-RTN.
016500
016600 A020-EXPAND-TODAY-DATE.
016700     MOVE WS-TODAY-YY TO WS-TODAY-CCYY.
016800     IF WS-TODAY-CCYY > 50
016900        ADD 1900 TO WS-TODAY-CCYY
017000     ELSE
017100        ADD 2000 TO WS-TODAY-CCYY.
017200     MOVE WS-TODAY-MM TO WS-TODAY-CCMM.
017300     MOVE WS-TODAY-DD TO WS-TODAY-CCDD.
017400     STRING WS-TODAY-CCYY '-' WS-TODAY-CCMM '-' WS-TODAY-CCDD
017500         DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
017600
017700 READ-INSTALLMENT.
017800     READ INSTALLMENTS-IN INTO RPX-INSTALL-REC
017900         AT END MOVE 1 TO EOF-SW.
018000
018100 END-RTN.
018200     PERFORM 9000-WRITE-REPORT.
018300     DISPLAY 'RPX2300 FINAL TOTALS' UPON CRT AT 0915.
018400     DISPLAY WS-REMINDERS-SENT ' REMINDERS' UPON CRT AT 1025.
018500     DISPLAY WS-MARKED-OVERDUE ' OVERDUE'   UPON CRT AT 1125.
018600     CLOSE INSTALLMENTS-IN INSTALLMENTS-OUT CTLRPT-FILE.
018700     STOP RUN.
018800
018900*----------------------------------------------------------------
019000* MAIN PER-INSTALMENT DISPATCH
019100*----------------------------------------------------------------
019200 2000-PROCESS-INSTALLMENT.
019300     ADD 1 TO WS-INSTALL-PROCESSED.
019400     IF RPX-INST-PENDING
019500        PERFORM 2010-CHECK-REMINDER-WINDOW
019600        PERFORM 2020-CHECK-OVERDUE
019700     END-IF.
019800     MOVE RPX-INSTALL-REC TO INSTALL-OUT-REC.
019900     WRITE INSTALL-OUT-REC.
020000     IF WS-DISPLAY-COUNT = 1000
020100        DISPLAY WS-INSTALL-PROCESSED ' -> ' UPON CRT AT 1125
020200        MOVE 0 TO WS-DISPLAY-COUNT
020300     END-IF.
020400     ADD 1 TO WS-DISPLAY-COUNT.
020500     PERFORM READ-INSTALLMENT.
020600 2099-PROCESS-INSTALLMENT-EX.
020700     EXIT.
020800
020900*----------------------------------------------------------------
021000* BUSINESS RULE: 3-DAY REMINDER WINDOW
021100*----------------------------------------------------------------
021200 2010-CHECK-REMINDER-WINDOW.
021300     IF RPX-REMINDER-NOT-SENT
021400        MOVE RPX-DUE-DATE-R TO WS-CONV-DATE
021500        PERFORM 9100-CONVERT-TO-JULIAN
021600        IF WS-JULIAN-DAY NOT < WS-TODAY-JULIAN
021700           AND WS-JULIAN-DAY NOT > WS-WINDOW-JULIAN
021800           SET RPX-REMINDER-WAS-SENT TO TRUE
021900           MOVE WS-TODAY-CCYY TO RPX-REM-CCYY
022000           MOVE WS-TODAY-CCMM TO RPX-REM-MM
022100           MOVE WS-TODAY-CCDD TO RPX-REM-DD
022200           ADD 1 TO WS-REMINDERS-SENT
022300        END-IF
022400     END-IF.
022500
022600*----------------------------------------------------------------
022700* BUSINESS RULE: OVERDUE MARKING AND PRORATED LATE PENALTY
022800*----------------------------------------------------------------
022900 2020-CHECK-OVERDUE.
023000     MOVE RPX-DUE-DATE-R TO WS-CONV-DATE.
023100     PERFORM 9100-CONVERT-TO-JULIAN.
023200     IF WS-JULIAN-DAY < WS-TODAY-JULIAN
023300        COMPUTE WS-DAYS-OVERDUE =
023400                WS-TODAY-JULIAN - WS-JULIAN-DAY
023500        IF WS-DAYS-OVERDUE > 0
023600           PERFORM 2021-COMPUTE-PENALTY
023700        END-IF
023800        SET RPX-INST-OVERDUE TO TRUE
023900        ADD 1 TO WS-MARKED-OVERDUE
024000     END-IF.
024100
024200 2021-COMPUTE-PENALTY.
024300     COMPUTE RPX-PENALTY-AMOUNT ROUNDED =
024400             RPX-INSTALLMENT-AMOUNT * WS-PENALTY-RATE
024500             / WS-PENALTY-DAYS-IN-MONTH * WS-DAYS-OVERDUE.
024600     ADD RPX-PENALTY-AMOUNT TO WS-TOTAL-PENALTY-ACCRUED.
024700
024800*----------------------------------------------------------------
024900* 9100 -- GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION.
025000* INPUT:  WS-CONV-CCYY/WS-CONV-MM/WS-CONV-DD
025100* OUTPUT: WS-JULIAN-DAY
025200*----------------------------------------------------------------
025300 9100-CONVERT-TO-JULIAN.
025400     COMPUTE WS-JUL-A = (14 - WS-CONV-MM) / 12.
025500     COMPUTE WS-JUL-Y = WS-CONV-CCYY + 4800 - WS-JUL-A.
025600     COMPUTE WS-JUL-M = WS-CONV-MM + (12 * WS-JUL-A) - 3.
025700     COMPUTE WS-JUL-T1 = ((153 * WS-JUL-M) + 2) / 5.
025800     COMPUTE WS-JUL-T2 = WS-JUL-Y / 4.
025900     COMPUTE WS-JUL-T3 = WS-JUL-Y / 100.
026000     COMPUTE WS-JUL-T4 = WS-JUL-Y / 400.
026100     COMPUTE WS-JULIAN-DAY =
026200             WS-CONV-DD + WS-JUL-T1 + (365 * WS-JUL-Y)
026300             + WS-JUL-T2 - WS-JUL-T3 + WS-JUL-T4 - 32045.
026400
026500*----------------------------------------------------------------
026600* BATCH CONTROL REPORT
026700*----------------------------------------------------------------
026800 9000-WRITE-REPORT.
026900     MOVE SPACES TO CTLRPT-OUT-REC.
027000     MOVE SPACES TO RPX-CTLRPT-LINE.
027100     MOVE 'JOB: INSTALLMENT MAINTENANCE' TO RPX-RPT-HEADING.
027200     MOVE WS-RUN-DATE-EDIT TO RPX-RPT-RUNDATE.
027300     MOVE RPX-CTLRPT-LINE TO CTLRPT-OUT-REC.
027400     WRITE CTLRPT-OUT-REC.
027500     MOVE 'REMINDERS SENT' TO RPX-RPT-LABEL.
027600     MOVE WS-REMINDERS-SENT TO RPX-RPT-COUNT-ED.
027700     MOVE 0 TO RPX-RPT-AMOUNT-ED.
027800     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
027900     WRITE CTLRPT-OUT-REC.
028000     MOVE 'INSTALLMENTS MARKED OVERDUE' TO RPX-RPT-LABEL.
028100     MOVE WS-MARKED-OVERDUE TO RPX-RPT-COUNT-ED.
028200     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
028300     WRITE CTLRPT-OUT-REC.
028400     MOVE 'TOTAL PENALTY ACCRUED' TO RPX-RPT-LABEL.
028500     MOVE 0 TO RPX-RPT-COUNT-ED.
028600     MOVE WS-TOTAL-PENALTY-ACCRUED TO RPX-RPT-AMOUNT-ED.
028700     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
028800     WRITE CTLRPT-OUT-REC.
