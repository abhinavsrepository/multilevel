000100*================================================================
000200* RPX1600 -- PER-MEMBER WALLET LEDGER BALANCES, AND THE
000300*            IN-MEMORY WALLET TABLE BUILT FROM IT BY THE
000400*            PAYOUT-DISBURSEMENT JOB.
000500* REALVEST SYSTEMS - EDP
000600*----------------------------------------------------------------
000700* FOUR WITHDRAWABLE/NON-WITHDRAWABLE BUCKETS PLUS A LOCKED
000800* BUCKET HOLDING AMOUNTS AGAINST PENDING PAYOUT REQUESTS.
000900*----------------------------------------------------------------
001000* 06/14/92  RKS  ORIGINAL LAYOUT -- COMMISSION BUCKET ONLY
001100* 02/27/95  PMJ  ADDED RENTAL-INCOME-BALANCE AND ROI-BALANCE
001200* 11/03/97  ANB  ADDED LOCKED-BALANCE FOR PAYOUT REQUESTS
001300*================================================================
001400 01  RPX-WALLET-REC.
001500     05  RPX-WALLET-MEMBER-ID      PIC X(20).
001600     05  RPX-COMMISSION-BALANCE    PIC S9(13)V99 COMP-3.
001700     05  RPX-RENTAL-BALANCE        PIC S9(13)V99 COMP-3.
001800     05  RPX-ROI-BALANCE           PIC S9(13)V99 COMP-3.
001900     05  RPX-INVESTMENT-BALANCE    PIC S9(13)V99 COMP-3.
002000     05  RPX-LOCKED-BALANCE        PIC S9(13)V99 COMP-3.
002100     05  RPX-WALLET-TOTALS.
002200         10  RPX-TOTAL-EARNED      PIC S9(13)V99 COMP-3.
002300         10  RPX-TOTAL-WITHDRAWN   PIC S9(13)V99 COMP-3.
002400     05  RPX-WALLET-TOTALS-R REDEFINES RPX-WALLET-TOTALS.
002500         10  RPX-NET-LIFETIME      PIC S9(13)V99 COMP-3.
002600         10  FILLER                PIC X(8).
002700     05  FILLER                    PIC X(20).
002800
002900 01  RPX-WALLET-TABLE-AREA.
003000     05  RPX-WALLET-TABLE-CNT      PIC 9(6) COMP.
003100     05  RPX-WALLET-TABLE OCCURS 9999 TIMES
003200                         INDEXED BY RPX-WALLET-IDX.
003300         10  RPX-TBL-WALLET-ID         PIC X(20).
003400         10  RPX-TBL-COMMISSION-BAL    PIC S9(13)V99 COMP-3.
003500         10  RPX-TBL-RENTAL-BAL        PIC S9(13)V99 COMP-3.
003600         10  RPX-TBL-ROI-BAL           PIC S9(13)V99 COMP-3.
003700         10  RPX-TBL-INVESTMENT-BAL    PIC S9(13)V99 COMP-3.
003800         10  RPX-TBL-LOCKED-BAL        PIC S9(13)V99 COMP-3.
003900         10  RPX-TBL-TOTAL-EARNED      PIC S9(13)V99 COMP-3.
004000         10  RPX-TBL-TOTAL-WITHDRAWN   PIC S9(13)V99 COMP-3.
004100     05  FILLER                    PIC X(04).
