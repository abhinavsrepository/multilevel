000100*================================================================
000200* RPX1200 -- COMMISSION LEDGER ENTRY (OUTPUT, APPEND-ONLY)
000300* REALVEST SYSTEMS - EDP
000400*----------------------------------------------------------------
000500* ONE ROW WRITTEN PER COMMISSION ACTUALLY CREDITED BY THE
000600* PAIRING, RANK-BONUS, LEVEL-COMMISSION OR DIRECT-REFERRAL
000700* PRIMITIVES.  CAP-APPLIED/CAPPED-AMOUNT RECORD WHAT THE DAILY
000800* CAP TOOK AWAY FROM THE PROPOSED AMOUNT.
000900*----------------------------------------------------------------
001000* 04/22/91  PMJ  ORIGINAL LAYOUT -- PAIRING BONUS ONLY
001100* 09/09/94  ANB  ADDED COMMISSION-TYPE/LEVEL FOR LEVEL COMMISSION
001200* 02/14/97  VTR  ADDED CAP-APPLIED/CAPPED-AMOUNT FOR THE DAILY CAP
001300* 07/01/99  VTR  Y2K -- CREATED-DATE WIDENED TO CCYYMMDD
001400*================================================================
001500 01  RPX-COMMISSION-REC.
001600     05  RPX-COMMISSION-ID         PIC X(24).
001700     05  RPX-COMM-MEMBER-ID        PIC X(20).
001800     05  RPX-COMM-FROM-MEMBER-ID   PIC X(20).
001900     05  RPX-COMMISSION-TYPE       PIC X(20).
002000         88  RPX-TYPE-DIRECT           VALUE 'DIRECT_REFERRAL'.
002100         88  RPX-TYPE-PAIRING          VALUE 'BINARY_PAIRING'.
002200         88  RPX-TYPE-RANK-BONUS       VALUE 'RANK_BONUS'.
002300     05  RPX-COMMISSION-LEVEL      PIC 9(2).
002400     05  RPX-COMMISSION-AMOUNT     PIC S9(13)V99 COMP-3.
002500     05  RPX-COMMISSION-PCT        PIC S9(3)V99 COMP-3.
002600     05  RPX-COMMISSION-BASE-AMT   PIC S9(13)V99 COMP-3.
002700     05  RPX-COMMISSION-STATUS     PIC X(10).
002800         88  RPX-COMM-CREDITED         VALUE 'CREDITED'.
002900     05  RPX-CAP-APPLIED           PIC X(1).
003000         88  RPX-CAP-WAS-APPLIED       VALUE 'Y'.
003100         88  RPX-CAP-NOT-APPLIED       VALUE 'N'.
003200     05  RPX-CAPPED-AMOUNT         PIC S9(13)V99 COMP-3.
003300     05  RPX-COMMISSION-CRE-DATE   PIC 9(8).
003400     05  RPX-COMMISSION-CRE-DATE-R REDEFINES
003500                                    RPX-COMMISSION-CRE-DATE.
003600         10  RPX-CRE-CCYY          PIC 9(4).
003700         10  RPX-CRE-MM            PIC 9(2).
003800         10  RPX-CRE-DD            PIC 9(2).
003900     05  FILLER                    PIC X(25).
