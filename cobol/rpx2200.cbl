000100*================================================================
000200 IDENTIFICATION DIVISION.
000300*================================================================
000400 PROGRAM-ID.     RPX2200.
000500 AUTHOR.         A N BHAT.
000600 INSTALLATION.   REALVEST SYSTEMS - EDP.
000700 DATE-WRITTEN.   FEBRUARY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       REALVEST SYSTEMS - AUTHORIZED EDP USE ONLY.
001000*----------------------------------------------------------------
001100* RPX2200 -- WEEKLY PAYOUT DISBURSEMENT
001200*
001300*   FOR EVERY PAYOUT REQUEST LEFT IN STATUS APPROVED, DEBIT THE
001400*   MEMBER'S COMMISSION BUCKET FOR THE GROSS REQUESTED-AMOUNT
001500*   (TDS-AMOUNT/ADMIN-CHARGE/NET-AMOUNT WERE ALREADY WORKED OUT
001600*   BY THE ONLINE SYSTEM AT REQUEST TIME AND ARE CARRIED ON THE
001700*   RECORD AS-IS -- WE DO NOT RE-DERIVE THEM HERE) AND MARK THE
001800*   REQUEST COMPLETED, OR FAILED IF THE WALLET NO LONGER HOLDS
001900*   ENOUGH TO COVER IT.
002000*
002100*   SCHEDULED WEEKLY, MONDAY AT 10:00.  PAYOUTS-IN IS SORTED BY
002200*   PAYOUT-ID, NOT MEMBER-ID, SO WALLETS-IN IS LOADED ONCE INTO
002300*   A WORKING TABLE AND EACH PAYOUT IS MATCHED BY SEARCH.
002400*----------------------------------------------------------------
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------
002700* 02/21/94  ANB  ORIGINAL PROGRAM                                 ANB2194 
002800* 09/12/95  ANB  ADDED INSUFFICIENT-BALANCE FAILURE PATH          ANB1295 
002900* 04/07/97  PMJ  WALLET TABLE REWRITTEN TO WALLETS-OUT AT END-RTN PMJ0797 
003000* 11/25/98  PMJ  CONTROL REPORT BLOCK ADDED (RPX-CTLRPT-LINE)     PMJ2598 
003100* 07/14/99  VTR  Y2K -- PROC-DATE NOW CCYYMMDD                    VTR1499 
003200* 03/03/03  VTR  CR-4610 SKIP PAYOUTS ALREADY PROCESSED/COMPLETED VTR0303
003300* 09/15/05  RKS  CR-4877 LOCKED-BAL NOW RELEASED ALONGSIDE THE    RKS1505
003400*                COMMISSION-BUCKET DEBIT ON A COMPLETED PAYOUT
003500* 09/29/05  RKS  PR00413 CONTROL RPT NOW PAYOUTS SUBMITTED/       RKS2905
003600*                COMPLETED/FAILED PLUS TOTAL NET AMOUNT DISBURSED;
003700*                DROPPED GROSS/TDS/ADMIN LINES NOT ASKED FOR
003800*================================================================
003900 ENVIRONMENT DIVISION.
004000*================================================================
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CONSOLE IS CRT
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PAYOUTS-IN      ASSIGN TO DYNAMIC PAYOUTS-IN-PATH
004800            ORGANIZATION IS RECORD SEQUENTIAL.
004900     SELECT PAYOUTS-OUT     ASSIGN TO DYNAMIC PAYOUTS-OUT-PATH
005000            ORGANIZATION IS RECORD SEQUENTIAL.
005100     SELECT WALLETS-IN      ASSIGN TO DYNAMIC WALLETS-IN-PATH
005200            ORGANIZATION IS RECORD SEQUENTIAL.
005300     SELECT WALLETS-OUT     ASSIGN TO DYNAMIC WALLETS-OUT-PATH
005400            ORGANIZATION IS RECORD SEQUENTIAL.
005500     SELECT TRANXNS-OUT     ASSIGN TO DYNAMIC TRANXN-OUT-PATH
005600            ORGANIZATION IS RECORD SEQUENTIAL.
005700     SELECT CTLRPT-FILE     ASSIGN TO DYNAMIC CTLRPT-PATH
005800            ORGANIZATION IS RECORD SEQUENTIAL.
005900
006000 DATA DIVISION.
006100*================================================================
006200 FILE SECTION.
006300*================================================================
006400 FD  PAYOUTS-IN
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS PAYOUTS-IN-REC.
006700 01  PAYOUTS-IN-REC                PIC X(146).
006800
006900 FD  PAYOUTS-OUT
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS PAYOUTS-OUT-REC.
007200 01  PAYOUTS-OUT-REC                PIC X(146).
007300
007400 FD  WALLETS-IN
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS WALLETS-IN-REC.
007700 01  WALLETS-IN-REC                 PIC X(96).
007800
007900 FD  WALLETS-OUT
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS WALLETS-OUT-REC.
008200 01  WALLETS-OUT-REC                PIC X(96).
008300
008400 FD  TRANXNS-OUT
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS TRANXN-OUT-REC.
008700 01  TRANXN-OUT-REC                 PIC X(123).
008800
008900 FD  CTLRPT-FILE
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS CTLRPT-OUT-REC.
009200 01  CTLRPT-OUT-REC                 PIC X(80).
009300
009400 WORKING-STORAGE SECTION.
009500
009600     COPY '/users/devel/rpx/payout.dd.cbl'.
009700     COPY '/users/devel/rpx/wallet.dd.cbl'.
009800     COPY '/users/devel/rpx/tranxn.dd.cbl'.
009900     COPY '/users/devel/rpx/ctlrpt.dd.cbl'.
010000
010100 01  WS-PATHS.
010200     05  PAYOUTS-IN-PATH           PIC X(40) VALUE
010300           '/users/public/rpx/payouts.dat'.
010400     05  PAYOUTS-OUT-PATH          PIC X(40) VALUE
010500           '/users/public/rpx/out3/payouts.dat'.
010600     05  WALLETS-IN-PATH           PIC X(40) VALUE
010700           '/users/public/rpx/out2/wallets.dat'.
010800     05  WALLETS-OUT-PATH          PIC X(40) VALUE
010900           '/users/public/rpx/out3/wallets.dat'.
011000     05  TRANXN-OUT-PATH           PIC X(40) VALUE
011100           '/users/public/rpx/out3/transactions.dat'.
011200     05  CTLRPT-PATH               PIC X(40) VALUE
011300           '/users/public/rpx/out/rpx2200.rpt'.
011400
011500     05  FILLER                    PIC X(04).
011600 01  WS-SWITCHES.
011700     05  EOF-SW                    PIC 9(01) COMP VALUE 0.
011800         88  NOT-AT-END                VALUE 0.
011900         88  AT-END                    VALUE 1.
012000     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.
012100         88  WS-WALLET-FOUND           VALUE 'Y'.
012200         88  WS-WALLET-NOT-FOUND       VALUE 'N'.
012300
012400     05  FILLER                    PIC X(04).
012500 01  WS-SUBSCRIPTS.
012600     05  SUB                       PIC S9(06) COMP VALUE 0.
012700
012800 01  WS-COUNTERS.
012900     05  WS-PAYOUTS-PROCESSED      PIC 9(07) COMP VALUE 0.
013000     05  WS-PAYOUTS-COMPLETED      PIC 9(07) COMP VALUE 0.
013100     05  WS-PAYOUTS-FAILED         PIC 9(07) COMP VALUE 0.
013200     05  WS-DISPLAY-COUNT          PIC 9(07) COMP VALUE 0.
013300
013400     05  FILLER                    PIC X(04).
013500 01  WS-ACCUMULATORS.
013600     05  WS-TOTAL-NET-DISBURSED    PIC S9(13)V99 COMP VALUE 0.
013700
013800     05  FILLER                    PIC X(04).
013900 01  WS-TODAY-DATE.
014000     05  WS-TODAY-YY               PIC 9(02).
014100     05  WS-TODAY-MM               PIC 9(02).
014200     05  WS-TODAY-DD               PIC 9(02).
014300     05  FILLER                    PIC X(04).
014400 01  WS-TODAY-CCYYMMDD.
014500     05  WS-TODAY-CCYY             PIC 9(04).
014600     05  WS-TODAY-CCMM             PIC 9(02).
014700     05  WS-TODAY-CCDD             PIC 9(02).
014800     05  FILLER                    PIC X(04).
014900 01  WS-RUN-DATE-EDIT              PIC X(10).
015000
015100 01  WS-TRANXN-ID                  PIC X(24).
015200 01  WS-ID-SEQ                     PIC 9(08) COMP VALUE 0.
015300
015400*================================================================
015500 PROCEDURE DIVISION.
015600*================================================================
015700 A010-MAIN-LINE.
015800     ACCEPT WS-TODAY-DATE FROM DATE.
015900     PERFORM A020-EXPAND-TODAY-DATE.
016000     OPEN INPUT  WALLETS-IN.
016100     PERFORM 1000-LOAD-WALLET-TABLE.
016200     CLOSE WALLETS-IN.
016300     OPEN INPUT  PAYOUTS-IN.
016400     OPEN OUTPUT PAYOUTS-OUT TRANXNS-OUT CTLRPT-FILE.
016500     PERFORM READ-PAYOUT.
016600     PERFORM 2000-PROCESS-PAYOUT THRU 2099-PROCESS-PAYOUT-EX
016700         UNTIL AT-END.
016800     PERFORM 3000-REWRITE-WALLET-TABLE.
016900     PERFORM END-RTN.
017000
017100 A020-EXPAND-TODAY-DATE.
017200     MOVE WS-TODAY-YY TO WS-TODAY-CCYY.
017300     IF WS-TODAY-CCYY > 50
017400        ADD 1900 TO WS-TODAY-CCYY
017500     ELSE
017600        ADD 2000 TO WS-TODAY-CCYY.
017700     MOVE WS-TODAY-MM TO WS-TODAY-CCMM.
017800     MOVE WS-TODAY-DD TO WS-TODAY-CCDD.
017900     STRING WS-TODAY-CCYY '-' WS-TODAY-CCMM '-' WS-TODAY-CCDD
018000         DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
018100
018200*----------------------------------------------------------------
018300* 1000 -- LOAD EVERY WALLET INTO RPX-WALLET-TABLE SO PAYOUTS
018400* (SORTED BY PAYOUT-ID) CAN BE MATCHED TO A MEMBER BY SEARCH.
018500*----------------------------------------------------------------
018600 1000-LOAD-WALLET-TABLE.
018700     MOVE 0 TO RPX-WALLET-TABLE-CNT.
018800     MOVE 0 TO EOF-SW.
018900     PERFORM 1010-READ-WALLET.
019000     PERFORM 1020-STORE-WALLET UNTIL AT-END.
019100     MOVE 0 TO EOF-SW.
019200
019300 1010-READ-WALLET.
019400     READ WALLETS-IN INTO RPX-WALLET-REC
019500         AT END MOVE 1 TO EOF-SW.
019600
019700 1020-STORE-WALLET.
019800     ADD 1 TO RPX-WALLET-TABLE-CNT.
019900     SET RPX-WALLET-IDX TO RPX-WALLET-TABLE-CNT.
020000     MOVE RPX-WALLET-MEMBER-ID TO
020100          RPX-TBL-WALLET-ID (RPX-WALLET-IDX).
020200     MOVE RPX-COMMISSION-BALANCE TO
020300          RPX-TBL-COMMISSION-BAL (RPX-WALLET-IDX).
020400     MOVE RPX-RENTAL-BALANCE TO
020500          RPX-TBL-RENTAL-BAL (RPX-WALLET-IDX).
020600     MOVE RPX-ROI-BALANCE TO
020700          RPX-TBL-ROI-BAL (RPX-WALLET-IDX).
020800     MOVE RPX-INVESTMENT-BALANCE TO
020900          RPX-TBL-INVESTMENT-BAL (RPX-WALLET-IDX).
021000     MOVE RPX-LOCKED-BALANCE TO
021100          RPX-TBL-LOCKED-BAL (RPX-WALLET-IDX).
021200     MOVE RPX-TOTAL-EARNED TO
021300          RPX-TBL-TOTAL-EARNED (RPX-WALLET-IDX).
021400     MOVE RPX-TOTAL-WITHDRAWN TO
021500          RPX-TBL-TOTAL-WITHDRAWN (RPX-WALLET-IDX).
021600     PERFORM 1010-READ-WALLET.
021700
021800 READ-PAYOUT.
021900     READ PAYOUTS-IN INTO RPX-PAYOUT-REC
022000         AT END MOVE 1 TO EOF-SW.
022100
022200 END-RTN.
022300     PERFORM 9000-WRITE-REPORT.
022400     DISPLAY 'RPX2200 FINAL TOTALS' UPON CRT AT 0915.
022500     DISPLAY WS-PAYOUTS-PROCESSED ' PROCESSED' UPON CRT AT 1025.
022600     DISPLAY WS-PAYOUTS-COMPLETED ' COMPLETED' UPON CRT AT 1125.
022700     DISPLAY WS-PAYOUTS-FAILED    ' FAILED'    UPON CRT AT 1225.
022800     CLOSE PAYOUTS-IN PAYOUTS-OUT WALLETS-OUT TRANXNS-OUT
022900           CTLRPT-FILE.
023000     STOP RUN.
023100
023200*----------------------------------------------------------------
023300* BUSINESS RULE: PAYOUT DISBURSEMENT -- GROSS DEBIT, TDS/ADMIN
023400* CHARGE/NET-AMOUNT CARRIED THROUGH AS COMPUTED ONLINE.
023500*----------------------------------------------------------------
023600 2000-PROCESS-PAYOUT.
023700     ADD 1 TO WS-PAYOUTS-PROCESSED.
023800     IF RPX-PO-APPROVED
023900        PERFORM 2010-FIND-WALLET-ENTRY
024000        IF WS-WALLET-FOUND
024100           AND RPX-TBL-COMMISSION-BAL (SUB)
024200               NOT < RPX-REQUESTED-AMOUNT
024300           PERFORM 2020-DEBIT-COMMISSION-BUCKET
024400           PERFORM 2030-COMPLETE-PAYOUT
024500        ELSE
024600           PERFORM 2040-FAIL-PAYOUT
024700        END-IF
024800     END-IF.
024900     MOVE RPX-PAYOUT-REC TO PAYOUTS-OUT-REC.
025000     WRITE PAYOUTS-OUT-REC.
025100     IF WS-DISPLAY-COUNT = 1000
025200        DISPLAY WS-PAYOUTS-PROCESSED ' -> ' UPON CRT AT 1125
025300        MOVE 0 TO WS-DISPLAY-COUNT
025400     END-IF.
025500     ADD 1 TO WS-DISPLAY-COUNT.
025600     PERFORM READ-PAYOUT.
025700 2099-PROCESS-PAYOUT-EX.
025800     EXIT.
025900
026000 2010-FIND-WALLET-ENTRY.
026100     MOVE 'N' TO WS-FOUND-SW.
026200     SET RPX-WALLET-IDX TO 1.
026300     SEARCH RPX-WALLET-TABLE
026400         AT END NEXT SENTENCE
026500         WHEN RPX-TBL-WALLET-ID (RPX-WALLET-IDX)
026600              = RPX-PAYOUT-MEMBER-ID
026700            SET SUB TO RPX-WALLET-IDX
026800            MOVE 'Y' TO WS-FOUND-SW
026900     END-SEARCH.
027000
027100 2020-DEBIT-COMMISSION-BUCKET.
027200     PERFORM 9020-NEXT-TRANXN-ID.
027300     MOVE SPACES TO RPX-TRANXN-REC.
027400     MOVE WS-TRANXN-ID TO RPX-TRANXN-ID.
027500     MOVE RPX-PAYOUT-MEMBER-ID TO RPX-TRANXN-MEMBER-ID.
027600     SET RPX-TXN-DEBIT TO TRUE.
027700     SET RPX-WLT-COMMISSION TO TRUE.
027800     MOVE RPX-REQUESTED-AMOUNT TO RPX-TRANXN-AMOUNT.
027900     MOVE RPX-TBL-COMMISSION-BAL (SUB) TO RPX-TRANXN-BAL-BEFORE.
028000     SUBTRACT RPX-REQUESTED-AMOUNT FROM
028100              RPX-TBL-COMMISSION-BAL (SUB).
028200*    THE SAME REQUESTED-AMOUNT WAS SET ASIDE IN THE LOCKED
028300*    BUCKET WHEN THE PAYOUT REQUEST WAS APPROVED ONLINE -- ON
028400*    A COMPLETED PAYOUT IT COMES BACK OUT OF LOCKED-BAL HERE.
028500     SUBTRACT RPX-REQUESTED-AMOUNT FROM
028600              RPX-TBL-LOCKED-BAL (SUB).
028700     ADD RPX-REQUESTED-AMOUNT TO
028800              RPX-TBL-TOTAL-WITHDRAWN (SUB).
028900     MOVE RPX-TBL-COMMISSION-BAL (SUB) TO RPX-TRANXN-BAL-AFTER.
029000     SET RPX-TXN-SUCCESS TO TRUE.
029100     MOVE RPX-TRANXN-REC TO TRANXN-OUT-REC.
029200     WRITE TRANXN-OUT-REC.
029300     ADD RPX-NET-AMOUNT TO WS-TOTAL-NET-DISBURSED.
029400
029500 2030-COMPLETE-PAYOUT.
029600     ADD 1 TO WS-PAYOUTS-COMPLETED.
029700     SET RPX-PO-COMPLETED TO TRUE.
029800     MOVE WS-TODAY-CCYY TO RPX-PROC-CCYY.
029900     MOVE WS-TODAY-CCMM TO RPX-PROC-MM.
030000     MOVE WS-TODAY-CCDD TO RPX-PROC-DD.
030100
030200 2040-FAIL-PAYOUT.
030300     ADD 1 TO WS-PAYOUTS-FAILED.
030400     SET RPX-PO-FAILED TO TRUE.
030500     MOVE WS-TODAY-CCYY TO RPX-PROC-CCYY.
030600     MOVE WS-TODAY-CCMM TO RPX-PROC-MM.
030700     MOVE WS-TODAY-CCDD TO RPX-PROC-DD.
030800
030900*----------------------------------------------------------------
031000* 3000 -- REWRITE UPDATED WALLET TABLE TO WALLETS-OUT
031100*----------------------------------------------------------------
031200 3000-REWRITE-WALLET-TABLE.
031300     OPEN OUTPUT WALLETS-OUT.
031400     PERFORM 3010-REWRITE-ONE-WALLET
031500         VARYING SUB FROM 1 BY 1
031600         UNTIL SUB > RPX-WALLET-TABLE-CNT.
031700
031800 3010-REWRITE-ONE-WALLET.
031900     MOVE SPACES TO RPX-WALLET-REC.
032000     MOVE RPX-TBL-WALLET-ID (SUB) TO RPX-WALLET-MEMBER-ID.
032100     MOVE RPX-TBL-COMMISSION-BAL (SUB) TO RPX-COMMISSION-BALANCE.
032200     MOVE RPX-TBL-RENTAL-BAL (SUB) TO RPX-RENTAL-BALANCE.
032300     MOVE RPX-TBL-ROI-BAL (SUB) TO RPX-ROI-BALANCE.
032400     MOVE RPX-TBL-INVESTMENT-BAL (SUB) TO RPX-INVESTMENT-BALANCE.
032500     MOVE RPX-TBL-LOCKED-BAL (SUB) TO RPX-LOCKED-BALANCE.
032600     MOVE RPX-TBL-TOTAL-EARNED (SUB) TO RPX-TOTAL-EARNED.
032700     MOVE RPX-TBL-TOTAL-WITHDRAWN (SUB) TO RPX-TOTAL-WITHDRAWN.
032800     MOVE RPX-WALLET-REC TO WALLETS-OUT-REC.
032900     WRITE WALLETS-OUT-REC.
033000
033100 9020-NEXT-TRANXN-ID.
033200     ADD 1 TO WS-ID-SEQ.
033300     STRING 'TX' WS-TODAY-CCYY WS-TODAY-CCMM WS-TODAY-CCDD
033400            WS-ID-SEQ DELIMITED BY SIZE
033500            INTO WS-TRANXN-ID.
033600
033700*----------------------------------------------------------------
033800* BATCH CONTROL REPORT
033900*----------------------------------------------------------------
034000 9000-WRITE-REPORT.
034100     MOVE SPACES TO CTLRPT-OUT-REC.
034200     MOVE SPACES TO RPX-CTLRPT-LINE.
034300     MOVE 'JOB: PAYOUT DISBURSEMENT' TO RPX-RPT-HEADING.
034400     MOVE WS-RUN-DATE-EDIT TO RPX-RPT-RUNDATE.
034500     MOVE RPX-CTLRPT-LINE TO CTLRPT-OUT-REC.
034600     WRITE CTLRPT-OUT-REC.
034700     MOVE 'PAYOUTS SUBMITTED' TO RPX-RPT-LABEL.
034800     MOVE WS-PAYOUTS-PROCESSED TO RPX-RPT-COUNT-ED.
034900     MOVE 0 TO RPX-RPT-AMOUNT-ED.
035000     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
035100     WRITE CTLRPT-OUT-REC.
035200     MOVE 'PAYOUTS COMPLETED' TO RPX-RPT-LABEL.
035300     MOVE WS-PAYOUTS-COMPLETED TO RPX-RPT-COUNT-ED.
035400     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
035500     WRITE CTLRPT-OUT-REC.
035600     MOVE 'PAYOUTS FAILED' TO RPX-RPT-LABEL.
035700     MOVE WS-PAYOUTS-FAILED TO RPX-RPT-COUNT-ED.
035800     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
035900     WRITE CTLRPT-OUT-REC.
036000     MOVE 'TOTAL NET AMOUNT DISBURSED' TO RPX-RPT-LABEL.
036100     MOVE 0 TO RPX-RPT-COUNT-ED.
036200     MOVE WS-TOTAL-NET-DISBURSED TO RPX-RPT-AMOUNT-ED.
036300     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
036400     WRITE CTLRPT-OUT-REC.
