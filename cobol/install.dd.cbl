000100*================================================================
000200* RPX1400 -- PROPERTY INSTALLMENT SCHEDULE RECORD
000300* REALVEST SYSTEMS - EDP
000400*----------------------------------------------------------------
000500* ONE ROW PER SCHEDULED INSTALLMENT ON A PROPERTY INVESTMENT.
000600* DUE-DATE DRIVES BOTH THE 3-DAY REMINDER WINDOW AND THE
000700* OVERDUE/LATE-PENALTY SWEEP.
000800*----------------------------------------------------------------
000900* 02/08/93  RKS  ORIGINAL LAYOUT
001000* 10/30/95  PMJ  ADDED REMINDER-SENT/REMINDER-SENT-DATE
001100* 04/17/98  ANB  ADDED PENALTY-AMOUNT FOR THE OVERDUE SWEEP
001200* 09/02/99  VTR  Y2K -- DUE-DATE/REMINDER-SENT-DATE WIDENED
001300*================================================================
001400 01  RPX-INSTALL-REC.
001500     05  RPX-PAYMENT-ID            PIC X(24).
001600     05  RPX-INVESTMENT-ID         PIC X(20).
001700     05  RPX-INSTALL-MEMBER-ID     PIC X(20).
001800     05  RPX-INSTALLMENT-NUMBER    PIC 9(4).
001900     05  RPX-DUE-DATE              PIC 9(8).
002000     05  RPX-DUE-DATE-R REDEFINES RPX-DUE-DATE.
002100         10  RPX-DUE-CCYY          PIC 9(4).
002200         10  RPX-DUE-MM            PIC 9(2).
002300         10  RPX-DUE-DD            PIC 9(2).
002400     05  RPX-INSTALLMENT-AMOUNT    PIC S9(11)V99 COMP-3.
002500     05  RPX-PENALTY-AMOUNT        PIC S9(11)V99 COMP-3.
002600     05  RPX-INSTALLMENT-STATUS    PIC X(15).
002700         88  RPX-INST-PENDING          VALUE 'PENDING'.
002800         88  RPX-INST-OVERDUE          VALUE 'OVERDUE'.
002900         88  RPX-INST-PAID             VALUE 'PAID'.
003000         88  RPX-INST-PARTIAL          VALUE 'PARTIALLY_PAID'.
003100         88  RPX-INST-WAIVED           VALUE 'WAIVED'.
003200         88  RPX-INST-CANCELLED        VALUE 'CANCELLED'.
003300     05  RPX-REMINDER-SENT         PIC X(1).
003400         88  RPX-REMINDER-WAS-SENT     VALUE 'Y'.
003500         88  RPX-REMINDER-NOT-SENT     VALUE 'N'.
003600     05  RPX-REMINDER-SENT-DATE    PIC 9(8).
003700     05  RPX-REMINDER-SENT-DATE-R REDEFINES
003800                                    RPX-REMINDER-SENT-DATE.
003900         10  RPX-REM-CCYY          PIC 9(4).
004000         10  RPX-REM-MM            PIC 9(2).
004100         10  RPX-REM-DD            PIC 9(2).
004200     05  FILLER                    PIC X(28).
