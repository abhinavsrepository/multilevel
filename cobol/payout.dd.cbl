000100*================================================================
000200* RPX1300 -- WITHDRAWAL/PAYOUT REQUEST RECORD
000300* REALVEST SYSTEMS - EDP
000400*----------------------------------------------------------------
000500* ONE ROW PER CASH-OUT REQUEST.  TDS-AMOUNT/ADMIN-CHARGE/
000600* NET-AMOUNT ARE COMPUTED AT REQUEST TIME BY THE ONLINE SYSTEM
000700* (OUT OF SCOPE HERE) -- THE WEEKLY DISBURSEMENT JOB ONLY MOVES
000800* STATUS = APPROVED TO STATUS = COMPLETED/FAILED.
000900*----------------------------------------------------------------
001000* 05/30/92  RKS  ORIGINAL LAYOUT -- BANK TRANSFER ONLY
001100* 01/11/96  ANB  ADDED PAYMENT-METHOD FOR UPI PAYOUTS
001200* 08/19/99  VTR  Y2K -- PROCESSED-DATE WIDENED TO CCYYMMDD
001300*================================================================
001400 01  RPX-PAYOUT-REC.
001500     05  RPX-PAYOUT-ID             PIC X(24).
001600     05  RPX-PAYOUT-ID-NUM REDEFINES RPX-PAYOUT-ID
001700                                    PIC 9(24).
001800     05  RPX-PAYOUT-MEMBER-ID      PIC X(20).
001900     05  RPX-REQUESTED-AMOUNT      PIC S9(13)V99 COMP-3.
002000     05  RPX-TDS-AMOUNT            PIC S9(13)V99 COMP-3.
002100     05  RPX-ADMIN-CHARGE          PIC S9(13)V99 COMP-3.
002200     05  RPX-NET-AMOUNT            PIC S9(13)V99 COMP-3.
002300     05  RPX-PAYMENT-METHOD        PIC X(20).
002400         88  RPX-PAY-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.
002500         88  RPX-PAY-UPI               VALUE 'UPI'.
002600     05  RPX-PAYOUT-STATUS         PIC X(12).
002700         88  RPX-PO-REQUESTED          VALUE 'REQUESTED'.
002800         88  RPX-PO-APPROVED           VALUE 'APPROVED'.
002900         88  RPX-PO-PROCESSED          VALUE 'PROCESSED'.
003000         88  RPX-PO-COMPLETED          VALUE 'COMPLETED'.
003100         88  RPX-PO-REJECTED           VALUE 'REJECTED'.
003200         88  RPX-PO-FAILED             VALUE 'FAILED'.
003300     05  RPX-PAYOUT-PROC-DATE      PIC 9(8).
003400     05  RPX-PAYOUT-PROC-DATE-R REDEFINES
003500                                    RPX-PAYOUT-PROC-DATE.
003600         10  RPX-PROC-CCYY         PIC 9(4).
003700         10  RPX-PROC-MM           PIC 9(2).
003800         10  RPX-PROC-DD           PIC 9(2).
003900     05  FILLER                    PIC X(30).
