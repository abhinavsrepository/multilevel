000100*================================================================
000200* BATCH CONTROL REPORT PRINT LINE -- SHARED BY ALL FOUR
000300* NIGHTLY/WEEKLY RPX JOBS.  ADAPTED FROM THE OLD CNP750-RECON-REC
000400* RECONCILIATION LINE (R-DISB-DATA OCCURS 3 BECOMES THE THREE
000500* EDITED TOTAL LINES BELOW EACH JOB HEADING).
000600*----------------------------------------------------------------
000700* 08/02/92  RKS  ORIGINAL LAYOUT (CNP750-RECON-REC LINEAGE)
000800* 12/18/96  ANB  WIDENED FOR THE FOUR-JOB BATCH CONTROL REPORT
000900*================================================================
001000 01  RPX-CTLRPT-LINE.
001100     05  RPX-RPT-HEADING           PIC X(40).
001200     05  FILLER                    PIC X(8)  VALUE SPACES.
001300     05  RPX-RPT-RUNDATE-LIT       PIC X(9)  VALUE
001400                                    'RUN DATE:'.
001500     05  FILLER                    PIC X(1)  VALUE SPACE.
001600     05  RPX-RPT-RUNDATE          PIC X(10).
001700     05  FILLER                    PIC X(12) VALUE SPACES.
001800
001900 01  RPX-CTLRPT-TOTAL-LINE.
002000     05  RPX-RPT-LABEL             PIC X(30).
002100     05  RPX-RPT-DOTS              PIC X(14)
002200                                    VALUE ALL '.'.
002300     05  FILLER                    PIC X(2)  VALUE SPACES.
002400     05  RPX-RPT-COUNT-ED          PIC ZZZZ9.
002500     05  RPX-RPT-AMOUNT-ED         PIC Z(10)9.99.
002600     05  FILLER                    PIC X(12) VALUE SPACES.
