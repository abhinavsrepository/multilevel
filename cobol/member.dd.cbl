000100*================================================================
000200* RPX1100 -- MEMBER / MLM-TREE MASTER RECORD
000300* REALVEST SYSTEMS - EDP
000400*----------------------------------------------------------------
000500* ONE ROW PER MEMBER.  HOLDS THE MEMBER'S PLACE IN THE BINARY
000600* PAIRING TREE (LEFT-BV/RIGHT-BV/CARRY-FWD) AND THE SPONSOR-CHAIN
000700* KEY (RPX-SPONSOR-ID) USED BY THE LEVEL-COMMISSION WALK.
000800*----------------------------------------------------------------
000900* 10/14/88  RKS  ORIGINAL LAYOUT FOR THE PROPERTY-SHARE LEDGER
001000* 03/02/91  PMJ  ADDED CARRY-FWD-LEFT/RIGHT FOR THE PAIRING JOB
001100* 11/19/93  ANB  ADDED RANK-NAME AND RANK-ACHIEVED-DATE
001200* 06/08/99  VTR  Y2K -- RPX-RANK-ACHIEVED-DATE WIDENED TO CCYYMMDD
001300* 10/06/05  RKS  PR00419 ADDED TODAY-CREDIT-DATE/TODAY-CREDITED-AMT
001400*                SO THE 02:00 AND 03:00 JOBS SHARE ONE RS 25,000
001500*                PER-MEMBER-PER-DAY CAP INSTEAD OF EACH STARTING
001600*                THE DAY'S COUNTER OVER AT ZERO
001700*================================================================
001800 01  RPX-MEMBER-REC.
001900     05  RPX-MEMBER-ID             PIC X(20).
002000     05  RPX-MEMBER-ID-NUM REDEFINES RPX-MEMBER-ID
002100                                    PIC 9(20).
002200     05  RPX-SPONSOR-ID            PIC X(20).
002300     05  RPX-PLACEMENT-LEG         PIC X(10).
002400         88  RPX-LEG-LEFT              VALUE 'LEFT'.
002500         88  RPX-LEG-RIGHT             VALUE 'RIGHT'.
002600     05  RPX-MEMBER-STATUS         PIC X(20).
002700         88  RPX-STAT-PENDING          VALUE 'PENDING'.
002800         88  RPX-STAT-ACTIVE           VALUE 'ACTIVE'.
002900         88  RPX-STAT-BLOCKED          VALUE 'BLOCKED'.
003000         88  RPX-STAT-INACTIVE         VALUE 'INACTIVE'.
003100     05  RPX-RANK-NAME             PIC X(50).
003200     05  RPX-RANK-ACHIEVED-DATE    PIC 9(8).
003300     05  RPX-RANK-ACHIEVED-DATE-R REDEFINES
003400                                    RPX-RANK-ACHIEVED-DATE.
003500         10  RPX-ACH-CCYY          PIC 9(4).
003600         10  RPX-ACH-MM            PIC 9(2).
003700         10  RPX-ACH-DD            PIC 9(2).
003800     05  RPX-LEFT-BV               PIC S9(13)V99 COMP-3.
003900     05  RPX-RIGHT-BV              PIC S9(13)V99 COMP-3.
004000     05  RPX-CARRY-FWD-LEFT        PIC S9(13)V99 COMP-3.
004100     05  RPX-CARRY-FWD-RIGHT       PIC S9(13)V99 COMP-3.
004200     05  RPX-PERSONAL-BV           PIC S9(13)V99 COMP-3.
004300     05  RPX-TEAM-BV               PIC S9(13)V99 COMP-3.
004400     05  RPX-TOTAL-INVESTMENT      PIC S9(13)V99 COMP-3.
004500     05  RPX-DIRECT-REFERRAL-CNT   PIC 9(6).
004600     05  RPX-TODAY-CREDIT-DATE     PIC 9(8).
004700     05  RPX-TODAY-CREDITED-AMT    PIC S9(13)V99 COMP-3.
004800     05  FILLER                    PIC X(68).
