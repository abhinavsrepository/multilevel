000100*================================================================
000200 IDENTIFICATION DIVISION.
000300*================================================================
000400 PROGRAM-ID.     RPX2050.
000500 AUTHOR.         A N BHAT.
000600 INSTALLATION.   REALVEST SYSTEMS - EDP.
000700 DATE-WRITTEN.   SEPTEMBER 1994.
000800 DATE-COMPILED.
000900 SECURITY.       REALVEST SYSTEMS - AUTHORIZED EDP USE ONLY.
001000*----------------------------------------------------------------
001100* RPX2050 -- LEVEL COMMISSION / DIRECT REFERRAL BONUS CALCULATOR
001200*
001300*   CALLED SUBPROGRAM -- NO FILE SECTION.  COMPUTES THE RAW
001400*   COMMISSION FOR ONE SPONSOR-CHAIN LEVEL (LK-FN-LEVEL-COMM) OR
001500*   ONE DIRECT-REFERRAL BONUS (LK-FN-DIRECT-REF) AND APPLIES THE
001600*   SAME RS 25,000 DAILY CAP USED BY THE PAIRING AND PROMOTION
001700*   BATCH JOBS, RETURNING THE FINAL/CAPPED AMOUNTS TO THE CALLER.
001800*
001900*   THE CALLING TRANSACTION IS THE ONLINE INVESTMENT-POSTING
002000*   PROGRAM (OUT OF SCOPE FOR THIS SUITE) -- THIS SUBPROGRAM IS
002100*   CARRIED HERE ONLY SO THE FORMULA ITSELF, SHARED WITH THE
002200*   NIGHTLY BATCH CAPPING LOGIC, LIVES IN ONE PLACE.  IT IS NOT
002300*   CALLED BY ANY JOB IN THE NIGHTLY/WEEKLY SCHEDULE.
002400*----------------------------------------------------------------
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------
002700* 09/19/94  ANB  ORIGINAL SUBPROGRAM -- LEVEL COMMISSION ONLY     ANB1994 
002800* 02/07/95  ANB  ADDED DIRECT-REFERRAL-BONUS FUNCTION CODE        ANB0795 
002900* 07/30/96  PMJ  DEFAULT LEVEL PERCENTAGE TABLE MOVED TO WS-PCT   PMJ3096 
003000* 12/11/97  PMJ  DAILY CAP LOGIC FOLDED IN FROM RPX2000/RPX2100   PMJ1197 
003100* 08/22/99  VTR  Y2K -- NO DATE FIELDS CARRIED, REVIEWED, NO CHG  VTR2299 
003200* 05/06/02  VTR  CR-4519 LEVELS BEYOND 10 RETURN ZERO, NOT ABEND  VTR0602 
003300*================================================================
003400 ENVIRONMENT DIVISION.
003500*================================================================
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200*================================================================
004300 WORKING-STORAGE SECTION.
004400
004500 01  WS-PCT-TABLE-AREA.
004600     05  WS-PCT-ENTRY OCCURS 10 TIMES INDEXED BY WS-PCT-IDX.
004700         10  WS-LEVEL-PCT          PIC S9(3)V99 COMP-3
004800             VALUE 3.00.
004900     05  FILLER                    PIC X(04).
005000 01  WS-PCT-TABLE-R REDEFINES WS-PCT-TABLE-AREA.
005100     05  WS-PCT-RAW                PIC X(34).
005200
005300 01  WS-CALC-AMOUNTS.
005400     05  WS-RAW-COMMISSION         PIC S9(13)V99 COMP-3.
005500     05  WS-CAP-REMAINING          PIC S9(13)V99 COMP-3.
005600     05  FILLER                    PIC X(04).
005700 01  WS-CALC-AMOUNTS-R REDEFINES WS-CALC-AMOUNTS.
005800     05  WS-CALC-RAW               PIC X(20).
005900
006000 01  WS-DAILY-CAP                  PIC S9(13)V99 COMP-3
006100                                    VALUE 25000.00.
006200 01  WS-DIRECT-REFERRAL-PCT        PIC S9(3)V99 COMP-3
006300                                    VALUE 2.00.
006400
006500 01  WS-SUBSCRIPTS.
006600     05  SUB                       PIC S9(04) COMP VALUE 0.
006700
006800*================================================================
006900 LINKAGE SECTION.
007000*================================================================
007100 01  LK-FUNCTION-CODE               PIC X(10).
007200     88  LK-FN-LEVEL-COMM               VALUE 'LEVELCOMM'.
007300     88  LK-FN-DIRECT-REF               VALUE 'DIRECTREF'.
007400
007500 01  LK-BASE-AMOUNT                 PIC S9(13)V99 COMP-3.
007600 01  LK-BASE-AMOUNT-R REDEFINES LK-BASE-AMOUNT
007700                                    PIC 9(13)V99.
007800
007900 01  LK-LEVEL-NUMBER                PIC S9(02) COMP.
008000 01  LK-SPONSOR-ACTIVE-SW           PIC X(01).
008100     88  LK-SPONSOR-IS-ACTIVE           VALUE 'Y'.
008200
008300 01  LK-TODAYS-SUM-SO-FAR           PIC S9(13)V99 COMP-3.
008400 01  LK-FINAL-AMOUNT                PIC S9(13)V99 COMP-3.
008500 01  LK-CAPPED-AMOUNT               PIC S9(13)V99 COMP-3.
008600 01  LK-CAP-APPLIED-SW              PIC X(01).
008700     88  LK-CAP-WAS-APPLIED             VALUE 'Y'.
008800
008900*================================================================
009000 PROCEDURE DIVISION USING LK-FUNCTION-CODE
009100                           LK-BASE-AMOUNT
009200                           LK-LEVEL-NUMBER
009300                           LK-SPONSOR-ACTIVE-SW
009400                           LK-TODAYS-SUM-SO-FAR
009500                           LK-FINAL-AMOUNT
009600                           LK-CAPPED-AMOUNT
009700                           LK-CAP-APPLIED-SW.
009800*================================================================
009900 A010-MAIN-LINE.
010000     PERFORM 1000-LOAD-PCT-TABLE.
010100     MOVE 0 TO LK-FINAL-AMOUNT LK-CAPPED-AMOUNT.
010200     MOVE 'N' TO LK-CAP-APPLIED-SW.
010300     IF LK-FN-LEVEL-COMM
010400        PERFORM 3000-LEVEL-COMMISSION-CALC
010500     ELSE
010600        IF LK-FN-DIRECT-REF
010700           PERFORM 3100-DIRECT-REFERRAL-CALC
010800        END-IF
010900     END-IF.
011000     GOBACK.
011100
011200*----------------------------------------------------------------
011300* 1000 -- DEFAULT LEVEL-PERCENTAGE TABLE (L1..L10). USED ONLY
011400* WHEN THE CALLER HAS NO SITE-CONFIGURED OVERRIDE -- THIS SUITE
011500* CARRIES NO OVERRIDE-FILE LOOKUP, SO THE DEFAULT IS ALWAYS USED.
011600*----------------------------------------------------------------
011700 1000-LOAD-PCT-TABLE.
011800     MOVE 3.00 TO WS-LEVEL-PCT (1).
011900     MOVE 2.00 TO WS-LEVEL-PCT (2).
012000     MOVE 1.50 TO WS-LEVEL-PCT (3).
012100     MOVE 1.00 TO WS-LEVEL-PCT (4).
012200     MOVE 1.00 TO WS-LEVEL-PCT (5).
012300     MOVE 0.50 TO WS-LEVEL-PCT (6).
012400     MOVE 0.50 TO WS-LEVEL-PCT (7).
012500     MOVE 0.50 TO WS-LEVEL-PCT (8).
012600     MOVE 0.50 TO WS-LEVEL-PCT (9).
012700     MOVE 0.50 TO WS-LEVEL-PCT (10).
012800
012900*----------------------------------------------------------------
013000* BUSINESS RULE: LEVEL COMMISSION -- 10-LEVEL SPONSOR-CHAIN WALK
013100*----------------------------------------------------------------
013200 3000-LEVEL-COMMISSION-CALC.
013300     MOVE 0 TO WS-RAW-COMMISSION.
013400     IF LK-LEVEL-NUMBER > 0 AND LK-LEVEL-NUMBER NOT > 10
013500        AND LK-SPONSOR-IS-ACTIVE
013600        SET SUB TO LK-LEVEL-NUMBER
013700        COMPUTE WS-RAW-COMMISSION ROUNDED =
013800                LK-BASE-AMOUNT * WS-LEVEL-PCT (SUB) / 100
013900     END-IF.
014000     PERFORM 9010-APPLY-DAILY-CAP.
014100
014200*----------------------------------------------------------------
014300* BUSINESS RULE: DIRECT REFERRAL BONUS -- 2.00 PERCENT OF THE
014400* NEW MEMBER'S INVESTMENT AMOUNT
014500*----------------------------------------------------------------
014600 3100-DIRECT-REFERRAL-CALC.
014700     COMPUTE WS-RAW-COMMISSION ROUNDED =
014800             LK-BASE-AMOUNT * WS-DIRECT-REFERRAL-PCT / 100.
014900     PERFORM 9010-APPLY-DAILY-CAP.
015000
015100*----------------------------------------------------------------
015200* BUSINESS RULE: RS 25,000.00 PER MEMBER PER CALENDAR DAY
015300*----------------------------------------------------------------
015400 9010-APPLY-DAILY-CAP.
015500     IF LK-TODAYS-SUM-SO-FAR NOT < WS-DAILY-CAP
015600        MOVE 0 TO LK-FINAL-AMOUNT
015700        MOVE WS-RAW-COMMISSION TO LK-CAPPED-AMOUNT
015800        MOVE 'Y' TO LK-CAP-APPLIED-SW
015900     ELSE
016000        SUBTRACT LK-TODAYS-SUM-SO-FAR FROM WS-DAILY-CAP
016100            GIVING WS-CAP-REMAINING
016200        IF WS-RAW-COMMISSION > WS-CAP-REMAINING
016300           MOVE WS-CAP-REMAINING TO LK-FINAL-AMOUNT
016400           SUBTRACT LK-FINAL-AMOUNT FROM WS-RAW-COMMISSION
016500               GIVING LK-CAPPED-AMOUNT
016600           MOVE 'Y' TO LK-CAP-APPLIED-SW
016700        ELSE
016800           MOVE WS-RAW-COMMISSION TO LK-FINAL-AMOUNT
016900           MOVE 0 TO LK-CAPPED-AMOUNT
017000           MOVE 'N' TO LK-CAP-APPLIED-SW
017100        END-IF
017200     END-IF.
