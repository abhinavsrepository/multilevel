000100*================================================================
000200 IDENTIFICATION DIVISION.
000300*================================================================
000400 PROGRAM-ID.     RPX2000.
000500 AUTHOR.         R K SHARMA.
000600 INSTALLATION.   REALVEST SYSTEMS - EDP.
000700 DATE-WRITTEN.   MARCH 1991.
000800 DATE-COMPILED.
000900 SECURITY.       REALVEST SYSTEMS - AUTHORIZED EDP USE ONLY.
001000*----------------------------------------------------------------
001100* RPX2000 -- DAILY BINARY PAIRING COMMISSION
001200*
001300*   FOR EVERY ACTIVE MEMBER, MATCH LEFT/RIGHT BUSINESS VOLUME
001400*   INTO PAIRS AT RS 10,000 PER PAIR, PAY RS 100 PER PAIR SUBJECT
001500*   TO THE MEMBER'S RS 25,000 DAILY EARNINGS CAP, AND CARRY THE
001600*   UNMATCHED REMAINDER OF EACH LEG FORWARD TO TOMORROW'S RUN.
001700*
001800*   SCHEDULED NIGHTLY AT 02:00.  DRIVEN OFF USERS-IN/WALLETS-IN
001900*   HELD IN USER-ID LOCKSTEP (SAME CONVENTION AS THE SHOP'S
002000*   OLDER STATEMENT-BATCH JOBS -- ONE INPUT RECORD PRODUCES ONE
002100*   OUTPUT RECORD, READ-xxxx/PERFORM UNTIL EOF-SW).
002200*----------------------------------------------------------------
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------
002500* 03/04/91  RKS  ORIGINAL PROGRAM                                 RKS0491 
002600* 03/18/91  RKS  ADDED CARRY-FORWARD RESET OF LEFT-BV/RIGHT-BV    RKS1891 
002700* 09/22/92  PMJ  ADDED DAILY CAP CHECK BEFORE CREDITING           PMJ2292 
002800* 02/14/94  PMJ  WALLET/TRANSACTION WRITE MOVED AFTER CAP CHECK   PMJ1494 
002900* 07/19/95  ANB  CONTROL REPORT BLOCK ADDED (RPX-CTLRPT-LINE)     ANB1995 
003000* 11/02/96  ANB  USER-ID LOCKSTEP READ OF WALLETS-IN TIGHTENED    ANB0296 
003100* 06/09/99  VTR  Y2K -- RUN-DATE AND CREATED-DATE NOW CCYYMMDD    VTR0999 
003200* 01/30/01  VTR  CR-4471 PAIRS NOW TRUNCATED, NOT ROUNDED         VTR3001 
003300* 08/11/04  RKS  PR00337 DISPLAY-COUNT PROGRESS EVERY 1000 RECS   RKS1104
003400* 09/22/05  RKS  PR00412 TOTAL-CAPPED-AMT NOW ACCUMULATED IN THE  RKS2205
003500*                PARTIAL-CAP BRANCH TOO, NOT JUST FULL SATURATION
003600* 10/07/05  RKS  PR00420 DAILY CAP NOW SHARED ACROSS 02:00/03:00  RKS0705
003700*                SEEDS WS-TODAYS-SUM-SO-FAR FROM THE MEMBER'S
003800*                CARRIED-FORWARD TODAY-CREDIT-DATE/CREDITED-AMT
003900*                INSTEAD OF ALWAYS STARTING AT ZERO, AND WRITES
004000*                THE UPDATED TOTAL BACK FOR THE 03:00 RUN TO SEE
004100*================================================================
004200 ENVIRONMENT DIVISION.
004300*================================================================
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USERS-IN       ASSIGN TO DYNAMIC USERS-IN-PATH
005100            ORGANIZATION IS RECORD SEQUENTIAL.
005200     SELECT USERS-OUT      ASSIGN TO DYNAMIC USERS-OUT-PATH
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400     SELECT WALLETS-IN     ASSIGN TO DYNAMIC WALLETS-IN-PATH
005500            ORGANIZATION IS RECORD SEQUENTIAL.
005600     SELECT WALLETS-OUT    ASSIGN TO DYNAMIC WALLETS-OUT-PATH
005700            ORGANIZATION IS RECORD SEQUENTIAL.
005800     SELECT COMMISSIONS-OUT ASSIGN TO DYNAMIC COMM-OUT-PATH
005900            ORGANIZATION IS RECORD SEQUENTIAL.
006000     SELECT TRANXNS-OUT    ASSIGN TO DYNAMIC TRANXN-OUT-PATH
006100            ORGANIZATION IS RECORD SEQUENTIAL.
006200     SELECT CTLRPT-FILE    ASSIGN TO DYNAMIC CTLRPT-PATH
006300            ORGANIZATION IS RECORD SEQUENTIAL.
006400
006500 DATA DIVISION.
006600*================================================================
006700 FILE SECTION.
006800*================================================================
006900 FD  USERS-IN
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS USERS-IN-REC.
007200 01  USERS-IN-REC                 PIC X(274).
007300
007400 FD  USERS-OUT
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS USERS-OUT-REC.
007700 01  USERS-OUT-REC                PIC X(274).
007800
007900 FD  WALLETS-IN
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS WALLETS-IN-REC.
008200 01  WALLETS-IN-REC                PIC X(96).
008300
008400 FD  WALLETS-OUT
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS WALLETS-OUT-REC.
008700 01  WALLETS-OUT-REC                PIC X(96).
008800
008900 FD  COMMISSIONS-OUT
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS COMM-OUT-REC.
009200 01  COMM-OUT-REC                  PIC X(157).
009300
009400 FD  TRANXNS-OUT
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS TRANXN-OUT-REC.
009700 01  TRANXN-OUT-REC                PIC X(123).
009800
009900 FD  CTLRPT-FILE
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS CTLRPT-OUT-REC.
010200 01  CTLRPT-OUT-REC                PIC X(80).
010300
010400 WORKING-STORAGE SECTION.
010500
010600     COPY '/users/devel/rpx/member.dd.cbl'.
010700     COPY '/users/devel/rpx/commiss.dd.cbl'.
010800     COPY '/users/devel/rpx/wallet.dd.cbl'.
010900     COPY '/users/devel/rpx/tranxn.dd.cbl'.
011000     COPY '/users/devel/rpx/ctlrpt.dd.cbl'.
011100
011200 01  WS-PATHS.
011300     05  USERS-IN-PATH             PIC X(40) VALUE
011400           '/users/public/rpx/users.dat'.
011500     05  USERS-OUT-PATH            PIC X(40) VALUE
011600           '/users/public/rpx/out/users.dat'.
011700     05  WALLETS-IN-PATH           PIC X(40) VALUE
011800           '/users/public/rpx/wallets.dat'.
011900     05  WALLETS-OUT-PATH          PIC X(40) VALUE
012000           '/users/public/rpx/out/wallets.dat'.
012100     05  COMM-OUT-PATH             PIC X(40) VALUE
012200           '/users/public/rpx/out/commissions.dat'.
012300     05  TRANXN-OUT-PATH           PIC X(40) VALUE
012400           '/users/public/rpx/out/transactions.dat'.
012500     05  CTLRPT-PATH               PIC X(40) VALUE
012600           '/users/public/rpx/out/rpx2000.rpt'.
012700
012800     05  FILLER                    PIC X(04).
012900 01  WS-SWITCHES.
013000     05  EOF-SW                    PIC 9(01) COMP VALUE 0.
013100         88  NOT-AT-END                VALUE 0.
013200         88  AT-END                    VALUE 1.
013300
013400 01  WS-SUBSCRIPTS.
013500     05  SUB                       PIC S9(04) COMP VALUE 0.
013600
013700 01  WS-COUNTERS.
013800     05  WS-USERS-PROCESSED        PIC 9(07) COMP VALUE 0.
013900     05  WS-USERS-PAIRED           PIC 9(07) COMP VALUE 0.
014000     05  WS-DISPLAY-COUNT          PIC 9(07) COMP VALUE 0.
014100
014200     05  FILLER                    PIC X(04).
014300 01  WS-ACCUMULATORS.
014400     05  WS-TOTAL-COMM-PAID        PIC S9(13)V99 COMP VALUE 0.
014500     05  WS-TOTAL-CAPPED-AMT       PIC S9(13)V99 COMP VALUE 0.
014600
014700     05  FILLER                    PIC X(04).
014800 01  WS-PAIRING-WORK.
014900     05  WS-LEFT-TOTAL             PIC S9(13)V99 COMP-3.
015000     05  WS-RIGHT-TOTAL            PIC S9(13)V99 COMP-3.
015100     05  WS-MATCHED-BV             PIC S9(13)V99 COMP-3.
015200     05  WS-PAIRS                  PIC S9(09) COMP.
015300     05  WS-RAW-COMMISSION         PIC S9(13)V99 COMP-3.
015400     05  WS-FINAL-COMMISSION       PIC S9(13)V99 COMP-3.
015500     05  WS-USED-BV                PIC S9(13)V99 COMP-3.
015600     05  WS-TODAYS-SUM-SO-FAR      PIC S9(13)V99 COMP-3.
015700     05  WS-CAP-REMAINING          PIC S9(13)V99 COMP-3.
015800     05  WS-CAP-APPLIED-SW         PIC X(01).
015900
016000     05  FILLER                    PIC X(04).
016100 01  WS-BV-PER-PAIR                PIC S9(13)V99 COMP-3
016200                                    VALUE 10000.00.
016300 01  WS-BONUS-PER-PAIR             PIC S9(13)V99 COMP-3
016400                                    VALUE 100.00.
016500 01  WS-DAILY-CAP                  PIC S9(13)V99 COMP-3
016600                                    VALUE 25000.00.
016700
016800 01  WS-TODAY-DATE.
016900     05  WS-TODAY-YY               PIC 9(02).
017000     05  WS-TODAY-MM               PIC 9(02).
017100     05  WS-TODAY-DD               PIC 9(02).
017200     05  FILLER                    PIC X(04).
017300 01  WS-TODAY-CCYYMMDD.
017400     05  WS-TODAY-CCYY             PIC 9(04).
017500     05  WS-TODAY-CCMM             PIC 9(02).
017600     05  WS-TODAY-CCDD             PIC 9(02).
017700     05  FILLER                    PIC X(04).
017800 01  WS-RUN-DATE-EDIT              PIC X(10).
017900
018000 01  WS-COMMISSION-ID              PIC X(24).
018100 01  WS-TRANXN-ID                  PIC X(24).
018200 01  WS-ID-SEQ                     PIC 9(08) COMP VALUE 0.
018300
018400*================================================================
018500 PROCEDURE DIVISION.
018600*================================================================
018700 A010-MAIN-LINE.
018800     ACCEPT WS-TODAY-DATE FROM DATE.
018900     PERFORM A020-EXPAND-TODAY-DATE.
019000     OPEN INPUT  USERS-IN WALLETS-IN.
019100     OPEN OUTPUT USERS-OUT WALLETS-OUT
019200                 COMMISSIONS-OUT TRANXNS-OUT
019300                 CTLRPT-FILE.
019400     PERFORM READ-MEMBER.
019500     PERFORM READ-WALLET.
019600     PERFORM 2000-PROCESS-MEMBER THRU 2099-PROCESS-MEMBER-EX
019700         UNTIL AT-END.
019800     PERFORM END-RTN.
019900
020000 A020-EXPAND-TODAY-DATE.
020100     MOVE WS-TODAY-YY TO WS-TODAY-CCYY.
020200     IF WS-TODAY-CCYY > 50
020300        ADD 1900 TO WS-TODAY-CCYY
020400     ELSE
020500        ADD 2000 TO WS-TODAY-CCYY.
020600     MOVE WS-TODAY-MM TO WS-TODAY-CCMM.
020700     MOVE WS-TODAY-DD TO WS-TODAY-CCDD.
020800     STRING WS-TODAY-CCYY '-' WS-TODAY-CCMM '-' WS-TODAY-CCDD
020900         DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
021000
021100 READ-MEMBER.
021200     READ USERS-IN INTO RPX-MEMBER-REC
021300         AT END MOVE 1 TO EOF-SW.
021400
021500 READ-WALLET.
021600* WALLETS-IN IS KEPT IN STEP WITH USERS-IN -- SAME USER-ID
021700* ORDER, ONE ROW PER MEMBER -- SO WE JUST READ THE NEXT ONE.
021800     IF NOT AT-END
021900        READ WALLETS-IN INTO RPX-WALLET-REC
022000            AT END MOVE 1 TO EOF-SW.
022100
022200 END-RTN.
022300     PERFORM 9000-WRITE-REPORT.
022400     DISPLAY 'RPX2000 FINAL TOTALS' UPON CRT AT 0915.
022500     DISPLAY WS-USERS-PROCESSED ' PROCESSED' UPON CRT AT 1025.
022600     DISPLAY WS-USERS-PAIRED    ' PAIRED'    UPON CRT AT 1125.
022700     CLOSE USERS-IN USERS-OUT WALLETS-IN WALLETS-OUT
022800           COMMISSIONS-OUT TRANXNS-OUT CTLRPT-FILE.
022900     STOP RUN.
023000
023100*----------------------------------------------------------------
023200* MAIN PER-MEMBER PROCESSING -- BUSINESS RULE: BINARY PAIRING
023300*----------------------------------------------------------------
023400 2000-PROCESS-MEMBER.
023500     ADD 1 TO WS-USERS-PROCESSED.
023600* PR00420 -- THE RS 25,000 DAILY CAP IS A PER-MEMBER BUDGET
023700* SHARED WITH THE 03:00 RANK-BONUS RUN (RPX2100), NOT A
023800* PER-JOB BUDGET -- START FROM WHAT THIS MEMBER WAS ALREADY
023900* CREDITED TODAY, CARRIED FORWARD ON THE MEMBER RECORD ITSELF.
024000     IF RPX-TODAY-CREDIT-DATE = WS-TODAY-CCYYMMDD
024100        MOVE RPX-TODAY-CREDITED-AMT TO WS-TODAYS-SUM-SO-FAR
024200     ELSE
024300        MOVE 0 TO WS-TODAYS-SUM-SO-FAR
024400     END-IF.
024500     IF RPX-STAT-ACTIVE
024600        PERFORM 2010-COMPUTE-PAIRS
024700        IF WS-PAIRS > 0
024800           PERFORM 2020-CREDIT-PAIRING-BONUS
024900        END-IF
025000     END-IF.
025100     MOVE WS-TODAY-CCYYMMDD TO RPX-TODAY-CREDIT-DATE.
025200     MOVE WS-TODAYS-SUM-SO-FAR TO RPX-TODAY-CREDITED-AMT.
025300     MOVE RPX-MEMBER-REC TO USERS-OUT-REC.
025400     WRITE USERS-OUT-REC.
025500     MOVE RPX-WALLET-REC TO WALLETS-OUT-REC.
025600     WRITE WALLETS-OUT-REC.
025700     IF WS-DISPLAY-COUNT = 1000
025800        DISPLAY WS-USERS-PROCESSED ' -> ' UPON CRT AT 1125
025900        MOVE 0 TO WS-DISPLAY-COUNT
026000     END-IF.
026100     ADD 1 TO WS-DISPLAY-COUNT.
026200     PERFORM READ-MEMBER.
026300     PERFORM READ-WALLET.
026400 2099-PROCESS-MEMBER-EX.
026500     EXIT.
026600
026700 2010-COMPUTE-PAIRS.
026800     MOVE 0 TO WS-PAIRS WS-RAW-COMMISSION WS-FINAL-COMMISSION.
026900     ADD RPX-LEFT-BV  RPX-CARRY-FWD-LEFT
027000         GIVING WS-LEFT-TOTAL.
027100     ADD RPX-RIGHT-BV RPX-CARRY-FWD-RIGHT
027200         GIVING WS-RIGHT-TOTAL.
027300     IF WS-LEFT-TOTAL < WS-RIGHT-TOTAL
027400        MOVE WS-LEFT-TOTAL  TO WS-MATCHED-BV
027500     ELSE
027600        MOVE WS-RIGHT-TOTAL TO WS-MATCHED-BV.
027700     IF WS-MATCHED-BV NOT > 0
027800        MOVE 0 TO WS-PAIRS
027900     ELSE
028000        DIVIDE WS-MATCHED-BV BY WS-BV-PER-PAIR
028100            GIVING WS-PAIRS.
028200     IF WS-PAIRS > 0
028300        COMPUTE WS-USED-BV = WS-PAIRS * WS-BV-PER-PAIR
028400        COMPUTE WS-RAW-COMMISSION =
028500                WS-PAIRS * WS-BONUS-PER-PAIR
028600        SUBTRACT WS-USED-BV FROM WS-LEFT-TOTAL
028700            GIVING RPX-CARRY-FWD-LEFT
028800        SUBTRACT WS-USED-BV FROM WS-RIGHT-TOTAL
028900            GIVING RPX-CARRY-FWD-RIGHT
029000        MOVE 0 TO RPX-LEFT-BV RPX-RIGHT-BV.
029100
029200 2020-CREDIT-PAIRING-BONUS.
029300     PERFORM 2030-APPLY-DAILY-CAP.
029400     ADD 1 TO WS-USERS-PAIRED.
029500     IF WS-FINAL-COMMISSION > 0
029600        PERFORM 2040-WRITE-COMMISSION
029700        PERFORM 2050-CREDIT-WALLET-BUCKET.
029800
029900 2030-APPLY-DAILY-CAP.
030000* BUSINESS RULE: RS 25,000.00 PER MEMBER PER CALENDAR DAY.
030100     IF WS-TODAYS-SUM-SO-FAR NOT < WS-DAILY-CAP
030200        MOVE 0 TO WS-FINAL-COMMISSION
030300        ADD WS-RAW-COMMISSION TO WS-TOTAL-CAPPED-AMT
030400        MOVE 'Y' TO WS-CAP-APPLIED-SW
030500     ELSE
030600        SUBTRACT WS-TODAYS-SUM-SO-FAR FROM WS-DAILY-CAP
030700            GIVING WS-CAP-REMAINING
030800        IF WS-RAW-COMMISSION > WS-CAP-REMAINING
030900           MOVE WS-CAP-REMAINING TO WS-FINAL-COMMISSION
031000           COMPUTE WS-TOTAL-CAPPED-AMT = WS-TOTAL-CAPPED-AMT
031100               + WS-RAW-COMMISSION - WS-FINAL-COMMISSION
031200           MOVE 'Y' TO WS-CAP-APPLIED-SW
031300        ELSE
031400           MOVE WS-RAW-COMMISSION TO WS-FINAL-COMMISSION
031500           MOVE 'N' TO WS-CAP-APPLIED-SW
031600        END-IF
031700     END-IF.
031800     ADD WS-FINAL-COMMISSION TO WS-TODAYS-SUM-SO-FAR.
031900
032000 2040-WRITE-COMMISSION.
032100     PERFORM 9010-NEXT-COMMISSION-ID.
032200     MOVE SPACES              TO RPX-COMMISSION-REC.
032300     MOVE WS-COMMISSION-ID    TO RPX-COMMISSION-ID.
032400     MOVE RPX-MEMBER-ID       TO RPX-COMM-MEMBER-ID.
032500     MOVE SPACES              TO RPX-COMM-FROM-MEMBER-ID.
032600     SET RPX-TYPE-PAIRING     TO TRUE.
032700     MOVE 0                   TO RPX-COMMISSION-LEVEL.
032800     MOVE WS-FINAL-COMMISSION TO RPX-COMMISSION-AMOUNT.
032900     MOVE 0                   TO RPX-COMMISSION-PCT.
033000     MOVE WS-USED-BV          TO RPX-COMMISSION-BASE-AMT.
033100     SET RPX-COMM-CREDITED    TO TRUE.
033200     MOVE WS-CAP-APPLIED-SW   TO RPX-CAP-APPLIED.
033300     IF RPX-CAP-WAS-APPLIED
033400        SUBTRACT WS-FINAL-COMMISSION FROM WS-RAW-COMMISSION
033500            GIVING RPX-CAPPED-AMOUNT
033600     ELSE
033700        MOVE 0 TO RPX-CAPPED-AMOUNT.
033800     MOVE WS-TODAY-CCYY       TO RPX-CRE-CCYY.
033900     MOVE WS-TODAY-CCMM       TO RPX-CRE-MM.
034000     MOVE WS-TODAY-CCDD       TO RPX-CRE-DD.
034100     MOVE RPX-COMMISSION-REC  TO COMM-OUT-REC.
034200     WRITE COMM-OUT-REC.
034300     ADD WS-FINAL-COMMISSION  TO WS-TOTAL-COMM-PAID.
034400
034500 2050-CREDIT-WALLET-BUCKET.
034600     MOVE RPX-COMMISSION-BALANCE TO
034700          RPX-TRANXN-BAL-BEFORE OF RPX-TRANXN-REC.
034800     ADD WS-FINAL-COMMISSION TO RPX-COMMISSION-BALANCE.
034900     ADD WS-FINAL-COMMISSION TO RPX-TOTAL-EARNED.
035000     PERFORM 9020-NEXT-TRANXN-ID.
035100     MOVE SPACES               TO RPX-TRANXN-REC.
035200     MOVE WS-TRANXN-ID         TO RPX-TRANXN-ID.
035300     MOVE RPX-MEMBER-ID        TO RPX-TRANXN-MEMBER-ID.
035400     SET RPX-TXN-CREDIT        TO TRUE.
035500     SET RPX-WLT-COMMISSION    TO TRUE.
035600     MOVE WS-FINAL-COMMISSION  TO RPX-TRANXN-AMOUNT.
035700     COMPUTE RPX-TRANXN-BAL-BEFORE =
035800             RPX-COMMISSION-BALANCE - WS-FINAL-COMMISSION.
035900     MOVE RPX-COMMISSION-BALANCE TO RPX-TRANXN-BAL-AFTER.
036000     SET RPX-TXN-SUCCESS       TO TRUE.
036100     MOVE RPX-TRANXN-REC       TO TRANXN-OUT-REC.
036200     WRITE TRANXN-OUT-REC.
036300
036400*----------------------------------------------------------------
036500* ID GENERATION -- SEQUENCE NUMBER STAMPED BEHIND THE RUN DATE,
036600* SAME IDEA AS THE SHOP'S OLDER TRAN-KEY/TRAN-COUNT PAIR.
036700*----------------------------------------------------------------
036800 9010-NEXT-COMMISSION-ID.
036900     ADD 1 TO WS-ID-SEQ.
037000     STRING 'CM' WS-TODAY-CCYY WS-TODAY-CCMM WS-TODAY-CCDD
037100            WS-ID-SEQ DELIMITED BY SIZE
037200            INTO WS-COMMISSION-ID.
037300
037400 9020-NEXT-TRANXN-ID.
037500     ADD 1 TO WS-ID-SEQ.
037600     STRING 'TX' WS-TODAY-CCYY WS-TODAY-CCMM WS-TODAY-CCDD
037700            WS-ID-SEQ DELIMITED BY SIZE
037800            INTO WS-TRANXN-ID.
037900
038000*----------------------------------------------------------------
038100* BATCH CONTROL REPORT
038200*----------------------------------------------------------------
038300 9000-WRITE-REPORT.
038400     MOVE SPACES TO CTLRPT-OUT-REC.
038500     MOVE SPACES TO RPX-CTLRPT-LINE.
038600     MOVE 'JOB: BINARY PAIRING COMMISSION' TO RPX-RPT-HEADING.
038700     MOVE WS-RUN-DATE-EDIT TO RPX-RPT-RUNDATE.
038800     MOVE RPX-CTLRPT-LINE TO CTLRPT-OUT-REC.
038900     WRITE CTLRPT-OUT-REC.
039000     MOVE 'USERS PROCESSED' TO RPX-RPT-LABEL.
039100     MOVE WS-USERS-PROCESSED TO RPX-RPT-COUNT-ED.
039200     MOVE 0 TO RPX-RPT-AMOUNT-ED.
039300     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
039400     WRITE CTLRPT-OUT-REC.
039500     MOVE 'USERS WITH PAIRS' TO RPX-RPT-LABEL.
039600     MOVE WS-USERS-PAIRED TO RPX-RPT-COUNT-ED.
039700     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
039800     WRITE CTLRPT-OUT-REC.
039900     MOVE 'TOTAL COMMISSION PAID' TO RPX-RPT-LABEL.
040000     MOVE 0 TO RPX-RPT-COUNT-ED.
040100     MOVE WS-TOTAL-COMM-PAID TO RPX-RPT-AMOUNT-ED.
040200     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
040300     WRITE CTLRPT-OUT-REC.
040400     MOVE 'TOTAL CAPPED AMOUNT' TO RPX-RPT-LABEL.
040500     MOVE WS-TOTAL-CAPPED-AMT TO RPX-RPT-AMOUNT-ED.
040600     MOVE RPX-CTLRPT-TOTAL-LINE TO CTLRPT-OUT-REC.
040700     WRITE CTLRPT-OUT-REC.
